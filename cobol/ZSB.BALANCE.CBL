000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZSB-DASHBOARD-SUMMARY.
000300 AUTHOR.        P J MAYER.
000400 INSTALLATION.  MIDSTATE EMPLOYEES CREDIT UNION - EDP DIV.
000500 DATE-WRITTEN.  06/05/1989.
000600 DATE-COMPILED.
000700 SECURITY.      MFPS PRODUCTION - RESTRICTED - EDP USE ONLY.
000800*----------------------------------------------------------------*
000900*                      C H A N G E   L O G                      *
001000*----------------------------------------------------------------*
001100*  DATE      BY   TICKET    DESCRIPTION
001200*  --------  ---  --------  -------------------------------------
001300*  06/05/89  PJM  ZF-0019   ORIGINAL PROGRAM.  BALANCES THREE
001400*                           PRESORTED INPUT FILES (SNAPFILE,
001500*                           TRANFILE, ASSTFILE - ALL ASCENDING
001600*                           ON USER-ID) AGAINST ONE ANOTHER BY
001700*                           LOW-KEY COMPARE AND WRITES ONE
001800*                           DASHBOARD LINE PER USER FOUND ON ANY
001900*                           OF THE THREE.
002000*  08/22/91  TLW  ZF-0035   LATEST SNAPSHOT WAS TAKING THE FIRST
002100*                           RECORD FOR A USER INSTEAD OF THE
002200*                           LAST - SNAPFILE MUST BE SORTED
002300*                           ASCENDING WITHIN USER-ID BY DATE TOO.
002400*  04/14/94  PJM  ZF-0056   CASH-FLOW WINDOW NOW DERIVED FROM THE
002500*                           RUN-DATE PARM (FIRST OF MONTH THRU
002600*                           RUN DATE) TO MATCH ZAP.TIP03.
002700*  08/17/98  DKB  ZF-Y2K1   YEAR 2000 REMEDIATION - ALL WORKING
002800*                           DATE FIELDS EXPANDED TO 4-DIGIT YEAR.
002900*  02/11/99  DKB  ZF-Y2K2   FINAL Y2K SIGN-OFF - RAN PARALLEL
003000*                           AGAINST PRIOR MONTH-END OUTPUT.
003100*  10/19/11  CAO  ZF-0123   MOVED RUN-DATE PARM READ TO THE
003200*                           SYSIN-STYLE ACCEPT.
003300*  08/10/26  RGP  ZF-0141   ADDED PARAGRAPH BANNERS AND EXPANDED
003400*                           FIELD COMMENTARY DURING SOX DOCUMENT-
003500*                           ATION REVIEW.  NO LOGIC CHANGED.
003600*----------------------------------------------------------------*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT ZSB-SNAPSHOT-FILE ASSIGN TO SNAPFILE
004400         ORGANIZATION IS LINE SEQUENTIAL.
004500     SELECT ZSB-TRANSACTION-FILE ASSIGN TO TRANFILE
004600         ORGANIZATION IS LINE SEQUENTIAL.
004700     SELECT ZSB-ASSET-FILE ASSIGN TO ASSTFILE
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900     SELECT ZSB-DASHBOARD-FILE ASSIGN TO DASHFILE
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100 DATA DIVISION.
005200 FILE SECTION.
005300*----------------------------------------------------------------*
005400*  SNAPSHOT RECORD - HEADER/DETAIL/TRAILER SHAPE CARRIED OVER
005500*  FROM THE OLD SDCM BALANCING LAYOUT.  ONLY 'DD' DETAIL RECORDS
005600*  ARE PRODUCED BY THE UPSTREAM EXTRACT TODAY.
005700*----------------------------------------------------------------*
005800 FD  ZSB-SNAPSHOT-FILE.
005900 01  ZSB-SNAPSHOT-RECORD.
006000     05  ZSB-RECORD-TYPE-CDE                PIC X(2).
006100*      RECORD TYPE - ONLY 'DD' IS SEEN IN PRODUCTION BUT
006200*      THE HH/TT VALUES ARE KEPT FOR COMPATIBILITY WITH
006300*      THE UPSTREAM EXTRACT SPEC.
006400         88  ZSB-SNAPSHOT-HEADER                VALUE 'HH'.
006500         88  ZSB-SNAPSHOT-DETAIL                VALUE 'DD'.
006600         88  ZSB-SNAPSHOT-TRAILER               VALUE 'TT'.
006700     05  ZSB-DETAIL-AREA.
006800         10  ZSB-SNAPSHOT-ID                 PIC 9(9).
006900         10  ZSB-SNAPSHOT-USER-ID             PIC 9(9).
007000*          MATCHED AGAINST WS-TRAN-USER-ID AND WS-ASST-
007100*          USER-ID DURING THE LOW-KEY COMPARE.
007200         10  ZSB-SNAPSHOT-DTE                 PIC 9(8).
007300         10  ZSB-SNAPSHOT-DTE-R REDEFINES ZSB-SNAPSHOT-DTE.
007400             15  ZSB-SNAPSHOT-CCYY            PIC 9(4).
007500             15  ZSB-SNAPSHOT-MM               PIC 9(2).
007600             15  ZSB-SNAPSHOT-DD               PIC 9(2).
007700         10  ZSB-ENTRY-TYPE-CDE               PIC X(10).
007800*          TYPE OF SNAPSHOT ENTRY - NOT CURRENTLY BROKEN OUT
007900*          BY THIS PROGRAM, CARRIED FOR FUTURE USE.
008000         10  ZSB-PORTFOLIO-VALUE-AMT          PIC S9(13)V9(2).
008100*          NET WORTH SNAPSHOT AS OF ZSB-SNAPSHOT-DTE -
008200*          CARRIED STRAIGHT TO WS-DASH-PATRIMONIO-AMT.
008300         10  ZSB-TOTAL-INVESTED-AMT           PIC S9(13)V9(2).
008400         10  ZSB-YIELD-AMT                    PIC S9(13)V9(2).
008500         10  ZSB-MONTHLY-CONTRIB-AMT          PIC S9(13)V9(2).
008600*          NOT USED BY THIS PROGRAM - THE DASHBOARD SHOWS
008700*          ACTUAL CASH FLOW FROM TRANFILE, NOT THE PLANNED
008800*          CONTRIBUTION FIGURE FROM THE SNAPSHOT.
008900         10  ZSB-FIXED-INCOME-PCT             PIC S9(3)V9(2).
009000*          NOT USED BY THIS PROGRAM - ASSET MIX BELONGS TO
009100*          ZAM.TIP09, NOT THE DASHBOARD.
009200         10  FILLER                           PIC X(10).
009300     05  ZSB-TRAILER-AREA REDEFINES ZSB-DETAIL-AREA.
009400*          TT TRAILER VIEW - ONLY THE READ COUNT IS USED, AND
009500*          ONLY IF WE EVER WANT TO CROSS-FOOT AGAINST IT.
009600         10  ZSB-SNAPSHOTS-READ-CNT           PIC 9(7).
009700         10  FILLER                           PIC X(104).
009800*----------------------------------------------------------------*
009900*  TRANSACTION RECORD - SAME SHAPE AS ZFX.TIP02 / ZAP.TIP03,
010000*  REDECLARED HERE SELF-CONTAINED FOR THE CASH-FLOW SIDE OF THE
010100*  BALANCE.
010200*----------------------------------------------------------------*
010300 FD  ZSB-TRANSACTION-FILE.
010400 01  ZSB-TRANSACTION-RECORD.
010500     05  ZSB-TX-RECORD-TYPE-CDE              PIC X(3).
010600         88  ZSB-TX-CASH-ACTIVITY                VALUE 'CFA'.
010700     05  ZSB-TX-SEQUENCE-NBR                  PIC 9(5).
010800     05  ZSB-TX-DETAIL-RECORD-1.
010900         10  ZSB-TX-TRANSACTION-ID            PIC 9(9).
011000         10  ZSB-TX-USER-ID                   PIC 9(9).
011100         10  ZSB-TX-TRANSACTION-AMT           PIC S9(13)V9(2).
011200*          SIGNED - INCOME ROWS COME IN POSITIVE, EXPENSE
011300*          ROWS COME IN POSITIVE TOO.  THE SIGN OF THE NET
011400*          CASH FLOW IS APPLIED BY 2200-ACCUMULATE-CASHFLOW-
011500*          RTN BELOW BASED ON THE TYPE CODE, NOT THIS FIELD.
011600         10  ZSB-TX-POSTING-DTE                PIC 9(8).
011700         10  ZSB-TX-POSTING-DTE-R REDEFINES ZSB-TX-POSTING-DTE.
011800             15  ZSB-TX-POSTING-CCYY          PIC 9(4).
011900             15  ZSB-TX-POSTING-MM             PIC 9(2).
012000             15  ZSB-TX-POSTING-DD             PIC 9(2).
012100         10  ZSB-TX-DESCRIPTION-TXT            PIC X(40).
012200*          FREE-FORM MEMBER DESCRIPTION - NOT SHOWN ON THE
012300*          DASHBOARD, CARRIED THROUGH UNUSED.
012400         10  ZSB-TX-TRANSACTION-TYPE-CDE       PIC X(7).
012500             88  ZSB-TX-TYPE-INCOME             VALUE 'INCOME '.
012600             88  ZSB-TX-TYPE-EXPENSE            VALUE 'EXPENSE'.
012700         10  ZSB-TX-CATEGORY-NAME              PIC X(20).
012800*          CATEGORY IS NOT BROKEN OUT ON THE DASHBOARD -
012900*          ONLY THE INCOME/EXPENSE TOTALS ARE SHOWN.
013000         10  ZSB-TX-RECURRING-CDE              PIC X(1).
013100*          NOT TESTED HERE - THIS PROGRAM SEES RECURRING
013200*          TEMPLATE ROWS THE SAME AS ANY OTHER POSTED ROW
013300*          ONCE ZFX.TIP02 HAS GENERATED THEM.
013400         10  ZSB-TX-RECURRENCE-TYPE-CDE         PIC X(7).
013500         10  ZSB-TX-NEXT-EXEC-DTE               PIC 9(8).
013600         10  FILLER                            PIC X(10).
013700     05  ZSB-TX-TRAILER-RECORD REDEFINES ZSB-TX-DETAIL-RECORD-1.
013800         10  ZSB-TRANSACTIONS-READ-CNT        PIC 9(7).
013900         10  FILLER                            PIC X(127).
014000*----------------------------------------------------------------*
014100*  ASSET RECORD - SAME SHAPE AS ZAM.TIP09, REDECLARED HERE
014200*  SELF-CONTAINED FOR THE ASSET-VALUE SIDE OF THE BALANCE.
014300*----------------------------------------------------------------*
014400 FD  ZSB-ASSET-FILE.
014500 01  ZSB-ASSET-RECORD.
014600     05  ZSB-AS-RECORD-TYPE-CDE               PIC X(3).
014700         88  ZSB-AS-ASSET-POSITION                VALUE 'AAP'.
014800     05  ZSB-AS-SEQUENCE-NBR                   PIC 9(5).
014900     05  ZSB-AS-DETAIL-RECORD-1.
015000         10  ZSB-AS-ASSET-ID                   PIC 9(9).
015100         10  ZSB-AS-USER-ID                    PIC 9(9).
015200         10  ZSB-AS-ASSET-NAME                 PIC X(40).
015300         10  ZSB-AS-ISIN-CDE                   PIC X(12).
015400*          SECURITY IDENTIFIER - NOT USED BY THIS PROGRAM,
015500*          CARRIED THROUGH FOR RECORD-LAYOUT COMPATIBILITY.
015600         10  ZSB-AS-ASSET-CATEGORY-NAME        PIC X(15).
015700         10  ZSB-AS-CURRENT-VALUE-AMT          PIC S9(13)V9(2).
015800*          THIS IS THE ONLY ASSET FIELD THIS PROGRAM USES -
015900*          SEE WS-ASST-VALUE-AMT / WS-DASH-ASSET-TOTAL-AMT.
016000         10  ZSB-AS-CURRENCY-CDE               PIC X(3).
016100*          ALL BALANCES ARE ASSUMED HOME-CURRENCY - NO
016200*          CONVERSION IS DONE ANYWHERE IN THIS PROGRAM.
016300         10  ZSB-AS-ALLOC-PCT                  PIC S9(3)V9(2).
016400*          NOT USED HERE - SEE ZAM.TIP09 FOR ALLOCATION
016500*          REPORTING.
016600         10  ZSB-AS-TOTAL-INVESTED-AMT         PIC S9(13)V9(2).
016700*          NOT USED HERE - ONLY CURRENT VALUE FEEDS THE
016800*          DASHBOARD ASSET TOTAL.
016900         10  ZSB-AS-UNREALIZED-GAIN-AMT        PIC S9(13)V9(2).
017000*          NOT USED HERE - GAIN/LOSS REPORTING BELONGS TO
017100*          ZAM.TIP09.
017200         10  FILLER                            PIC X(10).
017300     05  ZSB-AS-TRAILER-RECORD REDEFINES ZSB-AS-DETAIL-RECORD-1.
017400         10  ZSB-ASSETS-READ-CNT              PIC 9(7).
017500         10  FILLER                            PIC X(131).
017600*----------------------------------------------------------------*
017700*  DASHBOARD OUTPUT RECORD - ONE PER USER-ID FOUND ON ANY OF
017800*  THE THREE INPUT FILES.  PICKED UP BY THE ON-LINE DASHBOARD
017900*  FEED JOB DOWNSTREAM OF THIS RUN.
018000*----------------------------------------------------------------*
018100 FD  ZSB-DASHBOARD-FILE.
018200 01  ZSB-DASHBOARD-RECORD.
018300     05  ZSB-DASH-USER-ID                     PIC 9(9).
018400     05  ZSB-DASH-PATRIMONIO-AMT              PIC S9(13)V9(2).
018500*          LATEST NET-WORTH SNAPSHOT VALUE - ZERO IF THE USER
018600*          HAD NO SNAPFILE ROW THIS RUN.
018700     05  ZSB-DASH-INVESTED-AMT                PIC S9(13)V9(2).
018800*          TOTAL AMOUNT THE MEMBER HAS INVESTED, AS OF THE
018900*          LATEST SNAPSHOT.
019000     05  ZSB-DASH-YIELD-AMT                   PIC S9(13)V9(2).
019100*          LATEST SNAPSHOT YIELD FIGURE - CARRIED STRAIGHT
019200*          THROUGH, NOT RECOMPUTED BY THIS PROGRAM.
019300     05  ZSB-DASH-NET-CASH-FLOW-AMT           PIC S9(13)V9(2).
019400*          INCOME LESS EXPENSE FOR THE RUN-DATE MONTH - SEE
019500*          5000-WRITE-DASHBOARD-RTN BELOW.
019600     05  ZSB-DASH-ASSET-TOTAL-AMT             PIC S9(13)V9(2).
019700     05  FILLER                               PIC X(30).
019800 WORKING-STORAGE SECTION.
019900 01  WS-PROGRAM-SWITCHES.
020000*      ONE EOF SWITCH PER INPUT FILE - ALL THREE MUST BE
020100*      TRIPPED (SEE 0000-MAINLINE) BEFORE THE RUN CAN END.
020200     05  WS-SNAP-EOF-SW                       PIC X(1) VALUE 'N'.
020300         88  WS-SNAP-EOF-YES                      VALUE 'Y'.
020400     05  WS-TRAN-EOF-SW                       PIC X(1) VALUE 'N'.
020500         88  WS-TRAN-EOF-YES                      VALUE 'Y'.
020600     05  WS-ASST-EOF-SW                       PIC X(1) VALUE 'N'.
020700         88  WS-ASST-EOF-YES                      VALUE 'Y'.
020800 01  WS-CONSTANTS.
020900     05  WS-HIGH-USER-ID               PIC 9(9) VALUE 999999999.
021000*          USED AS THE END-OF-FILE HIGH KEY FOR ALL THREE
021100*          DRIVING FIELDS SO THE LOW-KEY COMPARE IN
021200*          2010-FIND-LOW-KEY-RTN NATURALLY STOPS DRIVING ON A
021300*          FILE ONCE IT HAS BEEN EXHAUSTED.
021400 77  WS-SNAPSHOTS-READ-CNT                   PIC S9(7) COMP.
021500 77  WS-TRANSACTIONS-READ-CNT                PIC S9(7) COMP.
021600 77  WS-ASSETS-READ-CNT                      PIC S9(7) COMP.
021700 77  WS-USERS-WRITTEN-CNT                    PIC S9(7) COMP.
021800 01  WS-RUN-DATE-AREA.
021900*      THE SYSIN-STYLE RUN-DATE PARM (SEE ZF-0123) - DRIVES THE
022000*      CASH-FLOW WINDOW BUILT IN 1000-INITIALIZE-RTN BELOW.
022100     05  WS-RUN-DATE-PARM                     PIC 9(8).
022200     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-PARM.
022300         10  WS-RUN-CCYY                      PIC 9(4).
022400         10  WS-RUN-MM                         PIC 9(2).
022500         10  WS-RUN-DD                         PIC 9(2).
022600 01  WS-PERIOD-WINDOW.
022700*      FIRST-OF-MONTH THRU RUN-DATE CASH-FLOW WINDOW - SEE
022800*      ZF-0056 ABOVE.  MATCHES THE WINDOW ZAP.TIP03 USES SO
022900*      THE DASHBOARD NET CASH FLOW TIES TO THE ZAP REPORT.
023000     05  WS-PERIOD-START-DTE                  PIC 9(8).
023100     05  WS-PERIOD-START-DTE-R REDEFINES WS-PERIOD-START-DTE.
023200         10  WS-PSTART-CCYY                   PIC 9(4).
023300         10  WS-PSTART-MM                      PIC 9(2).
023400         10  WS-PSTART-DD                      PIC 9(2).
023500     05  WS-PERIOD-END-DTE                    PIC 9(8).
023600 01  WS-CURRENT-KEY-AREA.
023700*      HOLDS THE CURRENT UNMATCHED RECORD FROM EACH OF THE
023800*      THREE INPUT FILES - REFRESHED BY THE 291X/292X/293X
023900*      READ ROUTINES EACH TIME THAT FILE IS ADVANCED.
024000     05  WS-SNAP-USER-ID                      PIC 9(9).
024100     05  WS-SNAP-PORTFOLIO-VALUE-AMT          PIC S9(13)V9(2).
024200     05  WS-SNAP-TOTAL-INVESTED-AMT           PIC S9(13)V9(2).
024300     05  WS-SNAP-YIELD-AMT                    PIC S9(13)V9(2).
024400     05  WS-TRAN-USER-ID                      PIC 9(9).
024500     05  WS-TRAN-DTE                          PIC 9(8).
024600     05  WS-TRAN-AMT                          PIC S9(13)V9(2).
024700     05  WS-TRAN-TYPE-CDE                     PIC X(7).
024800         88  WS-TRAN-TYPE-INCOME                  VALUE 'INCOME '.
024900         88  WS-TRAN-TYPE-EXPENSE                 VALUE 'EXPENSE'.
025000*          ANY OTHER VALUE (E.G. A FUTURE TYPE CODE NOT YET
025100*          DEFINED) IS SIMPLY SKIPPED BY 2200 BELOW.
025200     05  WS-ASST-USER-ID                      PIC 9(9).
025300     05  WS-ASST-VALUE-AMT                    PIC S9(13)V9(2).
025400*      CURRENT MARKET VALUE OF THE ASSET ROW LAST READ -
025500*      ADDED TO WS-DASH-ASSET-TOTAL-AMT BY 2300 BELOW.
025600 01  WS-DRIVING-AREA.
025700     05  WS-DRIVING-USER-ID                   PIC 9(9).
025800*          THE LOWEST USER-ID STILL IN PLAY ACROSS ALL THREE
025900*          FILES FOR THE CURRENT PASS - SET BY 2010-FIND-LOW-
026000*          KEY-RTN BELOW.
026100 01  WS-DASHBOARD-ACCUM.
026200*      ACCUMULATORS FOR THE DASHBOARD LINE CURRENTLY BEING
026300*      BUILT - CLEARED AT THE TOP OF EACH 2000-PROCESS-USER-
026400*      RTN PASS.
026500     05  WS-DASH-PATRIMONIO-AMT               PIC S9(13)V9(2).
026600     05  WS-DASH-INVESTED-AMT                 PIC S9(13)V9(2).
026700     05  WS-DASH-YIELD-AMT                    PIC S9(13)V9(2).
026800     05  WS-DASH-INCOME-TOTAL-AMT             PIC S9(13)V9(2).
026900     05  WS-DASH-EXPENSE-TOTAL-AMT            PIC S9(13)V9(2).
027000     05  WS-DASH-NET-CASH-FLOW-AMT            PIC S9(13)V9(2).
027100     05  WS-DASH-ASSET-TOTAL-AMT              PIC S9(13)V9(2).
027200*----------------------------------------------------------------*
027300 PROCEDURE DIVISION.
027400*----------------------------------------------------------------*
027500 0000-MAINLINE.
027600*      DRIVES THE THREE-WAY MATCH UNTIL ALL THREE FILES HAVE
027700*      HIT HIGH-VALUES ON THEIR DRIVING KEY.
027800     PERFORM 1000-INITIALIZE-RTN THRU 1000-EXIT.
027900     PERFORM 2000-PROCESS-USER-RTN THRU 2000-EXIT
028000         UNTIL WS-SNAP-USER-ID = WS-HIGH-USER-ID
028100         AND WS-TRAN-USER-ID = WS-HIGH-USER-ID
028200         AND WS-ASST-USER-ID = WS-HIGH-USER-ID.
028300     PERFORM 9000-TERMINATE-RTN THRU 9000-EXIT.
028400     STOP RUN.
028500*
028600*----------------------------------------------------------------*
028700*  OPENS ALL FOUR FILES, ACCEPTS THE RUN-DATE PARM AND BUILDS
028800*  THE CASH-FLOW WINDOW, THEN PRIMES ALL THREE INPUT FILES
028900*  WITH THEIR FIRST RECORD SO 0000-MAINLINE CAN START MATCHING.
029000*----------------------------------------------------------------*
029100 1000-INITIALIZE-RTN.
029200     ACCEPT WS-RUN-DATE-PARM FROM SYSIN.
029300     MOVE WS-RUN-CCYY TO WS-PSTART-CCYY.
029400     MOVE WS-RUN-MM   TO WS-PSTART-MM.
029500     MOVE 1           TO WS-PSTART-DD.
029600     MOVE WS-RUN-DATE-PARM TO WS-PERIOD-END-DTE.
029700     MOVE ZEROES TO WS-SNAPSHOTS-READ-CNT
029800                     WS-TRANSACTIONS-READ-CNT
029900                     WS-ASSETS-READ-CNT
030000                     WS-USERS-WRITTEN-CNT.
030100     OPEN INPUT  ZSB-SNAPSHOT-FILE
030200                 ZSB-TRANSACTION-FILE
030300                 ZSB-ASSET-FILE.
030400     OPEN OUTPUT ZSB-DASHBOARD-FILE.
030500     PERFORM 2910-READ-SNAPSHOT-RTN THRU 2910-EXIT.
030600     PERFORM 2920-READ-TRANSACTION-RTN THRU 2920-EXIT.
030700     PERFORM 2930-READ-ASSET-RTN THRU 2930-EXIT.
030800 1000-EXIT.
030900     EXIT.
031000*
031100*----------------------------------------------------------------*
031200*  ONE PASS OF THE THREE-WAY BALANCE - FIND THE LOWEST USER-ID
031300*  STILL IN PLAY ACROSS THE THREE INPUT FILES, PULL IN WHATEVER
031400*  EACH FILE HAS FOR THAT USER, AND WRITE ONE DASHBOARD LINE.
031500*----------------------------------------------------------------*
031600 2000-PROCESS-USER-RTN.
031700     PERFORM 2010-FIND-LOW-KEY-RTN THRU 2010-EXIT.
031800     MOVE ZEROES TO WS-DASH-PATRIMONIO-AMT
031900                     WS-DASH-INVESTED-AMT
032000                     WS-DASH-YIELD-AMT
032100                     WS-DASH-INCOME-TOTAL-AMT
032200                     WS-DASH-EXPENSE-TOTAL-AMT
032300                     WS-DASH-NET-CASH-FLOW-AMT
032400                     WS-DASH-ASSET-TOTAL-AMT.
032500     PERFORM 2100-ACCUMULATE-SNAPSHOT-RTN THRU 2100-EXIT
032600         UNTIL WS-SNAP-USER-ID NOT = WS-DRIVING-USER-ID.
032700     PERFORM 2200-ACCUMULATE-CASHFLOW-RTN THRU 2200-EXIT
032800         UNTIL WS-TRAN-USER-ID NOT = WS-DRIVING-USER-ID.
032900     PERFORM 2300-ACCUMULATE-ASSET-RTN THRU 2300-EXIT
033000         UNTIL WS-ASST-USER-ID NOT = WS-DRIVING-USER-ID.
033100     PERFORM 5000-WRITE-DASHBOARD-RTN THRU 5000-EXIT.
033200 2000-EXIT.
033300     EXIT.
033400*
033500*----------------------------------------------------------------*
033600*  SETS WS-DRIVING-USER-ID TO THE LOWEST OF THE THREE CURRENT
033700*  KEYS.  A FILE THAT HAS HIT WS-HIGH-USER-ID SIMPLY CANNOT WIN
033800*  THE LOW COMPARE AGAIN UNTIL THE OTHER TWO CATCH UP TO IT.
033900*----------------------------------------------------------------*
034000 2010-FIND-LOW-KEY-RTN.
034100     MOVE WS-SNAP-USER-ID TO WS-DRIVING-USER-ID.
034200     IF WS-TRAN-USER-ID < WS-DRIVING-USER-ID
034300         MOVE WS-TRAN-USER-ID TO WS-DRIVING-USER-ID
034400     END-IF.
034500     IF WS-ASST-USER-ID < WS-DRIVING-USER-ID
034600         MOVE WS-ASST-USER-ID TO WS-DRIVING-USER-ID
034700     END-IF.
034800 2010-EXIT.
034900     EXIT.
035000*
035100*      SNAPFILE IS SORTED ASCENDING WITHIN USER-ID BY DATE, SO
035200*      THE LAST DETAIL RECORD SEEN FOR A USER IS THE LATEST
035300*      SNAPSHOT - SEE ZF-0035 ABOVE.
035400*----------------------------------------------------------------*
035500*  PULLS IN THE SNAPSHOT VALUES FOR THE DRIVING USER, RE-READING
035600*  SNAPFILE UNTIL A ROW FOR A DIFFERENT USER (OR HIGH-VALUES) IS
035700*  SEEN.  BECAUSE SNAPFILE IS SORTED OLDEST-TO-NEWEST WITHIN A
035800*  USER, THE LAST ROW READ IS THE ONE LEFT SITTING IN WS-SNAP-*
035900*  WHEN THE LOOP ENDS - I.E. THE MOST RECENT SNAPSHOT.
036000*----------------------------------------------------------------*
036100 2100-ACCUMULATE-SNAPSHOT-RTN.
036200     MOVE WS-SNAP-PORTFOLIO-VALUE-AMT TO WS-DASH-PATRIMONIO-AMT.
036300     MOVE WS-SNAP-TOTAL-INVESTED-AMT  TO WS-DASH-INVESTED-AMT.
036400     MOVE WS-SNAP-YIELD-AMT           TO WS-DASH-YIELD-AMT.
036500     PERFORM 2910-READ-SNAPSHOT-RTN THRU 2910-EXIT.
036600 2100-EXIT.
036700     EXIT.
036800*
036900*----------------------------------------------------------------*
037000*  ROLLS EVERY CASH-ACTIVITY ROW FOR THE DRIVING USER THAT
037100*  FALLS INSIDE THE RUN-DATE MONTH INTO EITHER THE INCOME OR
037200*  EXPENSE ACCUMULATOR, BASED ON ZSB-TX-TRANSACTION-TYPE-CDE.
037300*  ROWS OUTSIDE THE WINDOW, OR OF NEITHER TYPE, ARE SKIPPED -
037400*  SEE ZF-0056 ABOVE FOR WHY THE WINDOW MATCHES ZAP.TIP03.
037500*----------------------------------------------------------------*
037600 2200-ACCUMULATE-CASHFLOW-RTN.
037700     IF WS-TRAN-DTE NOT < WS-PERIOD-START-DTE
037800         AND WS-TRAN-DTE NOT > WS-PERIOD-END-DTE
037900             IF WS-TRAN-TYPE-INCOME
038000                 ADD WS-TRAN-AMT TO WS-DASH-INCOME-TOTAL-AMT
038100             ELSE
038200                 IF WS-TRAN-TYPE-EXPENSE
038300                     ADD WS-TRAN-AMT TO WS-DASH-EXPENSE-TOTAL-AMT
038400                 END-IF
038500             END-IF
038600     END-IF.
038700     PERFORM 2920-READ-TRANSACTION-RTN THRU 2920-EXIT.
038800 2200-EXIT.
038900     EXIT.
039000*
039100*----------------------------------------------------------------*
039200*  SUMS THE CURRENT VALUE OF EVERY ASSET ROW BELONGING TO THE
039300*  DRIVING USER INTO WS-DASH-ASSET-TOTAL-AMT.  UNLIKE THE
039400*  SNAPSHOT SIDE THERE IS NO 'LATEST ONLY' RULE HERE - A USER
039500*  CAN HOLD MANY ASSET ROWS AND ALL OF THEM COUNT.
039600*----------------------------------------------------------------*
039700 2300-ACCUMULATE-ASSET-RTN.
039800     ADD WS-ASST-VALUE-AMT TO WS-DASH-ASSET-TOTAL-AMT.
039900     PERFORM 2930-READ-ASSET-RTN THRU 2930-EXIT.
040000 2300-EXIT.
040100     EXIT.
040200*
040300*----------------------------------------------------------------*
040400*  PRIMING/ADVANCING READ OF SNAPFILE.  AT END, THE DRIVING KEY
040500*  IS FORCED TO WS-HIGH-USER-ID SO THIS FILE STOPS WINNING THE
040600*  LOW-KEY COMPARE IN 2010-FIND-LOW-KEY-RTN ABOVE.
040700*----------------------------------------------------------------*
040800 2910-READ-SNAPSHOT-RTN.
040900     READ ZSB-SNAPSHOT-FILE
041000         AT END
041100             MOVE WS-HIGH-USER-ID TO WS-SNAP-USER-ID
041200             GO TO 2910-EXIT
041300     END-READ.
041400     ADD 1 TO WS-SNAPSHOTS-READ-CNT.
041500     MOVE ZSB-SNAPSHOT-USER-ID    TO WS-SNAP-USER-ID.
041600     MOVE ZSB-PORTFOLIO-VALUE-AMT TO WS-SNAP-PORTFOLIO-VALUE-AMT.
041700     MOVE ZSB-TOTAL-INVESTED-AMT  TO WS-SNAP-TOTAL-INVESTED-AMT.
041800     MOVE ZSB-YIELD-AMT           TO WS-SNAP-YIELD-AMT.
041900 2910-EXIT.
042000     EXIT.
042100*
042200*----------------------------------------------------------------*
042300*  PRIMING/ADVANCING READ OF TRANFILE.  SAME HIGH-VALUES
042400*  TREATMENT AT END AS 2910 ABOVE.
042500*----------------------------------------------------------------*
042600 2920-READ-TRANSACTION-RTN.
042700     READ ZSB-TRANSACTION-FILE
042800         AT END
042900             MOVE WS-HIGH-USER-ID TO WS-TRAN-USER-ID
043000             GO TO 2920-EXIT
043100     END-READ.
043200     ADD 1 TO WS-TRANSACTIONS-READ-CNT.
043300     MOVE ZSB-TX-USER-ID              TO WS-TRAN-USER-ID.
043400     MOVE ZSB-TX-POSTING-DTE           TO WS-TRAN-DTE.
043500     MOVE ZSB-TX-TRANSACTION-AMT       TO WS-TRAN-AMT.
043600     MOVE ZSB-TX-TRANSACTION-TYPE-CDE  TO WS-TRAN-TYPE-CDE.
043700 2920-EXIT.
043800     EXIT.
043900*
044000*----------------------------------------------------------------*
044100*  PRIMING/ADVANCING READ OF ASSTFILE.  SAME HIGH-VALUES
044200*  TREATMENT AT END AS 2910 ABOVE.
044300*----------------------------------------------------------------*
044400 2930-READ-ASSET-RTN.
044500     READ ZSB-ASSET-FILE
044600         AT END
044700             MOVE WS-HIGH-USER-ID TO WS-ASST-USER-ID
044800             GO TO 2930-EXIT
044900     END-READ.
045000     ADD 1 TO WS-ASSETS-READ-CNT.
045100     MOVE ZSB-AS-USER-ID            TO WS-ASST-USER-ID.
045200     MOVE ZSB-AS-CURRENT-VALUE-AMT  TO WS-ASST-VALUE-AMT.
045300 2930-EXIT.
045400     EXIT.
045500*
045600*----------------------------------------------------------------*
045700*  DERIVES THE NET CASH FLOW FIGURE AND WRITES ONE DASHBOARD
045800*  LINE FOR THE DRIVING USER.  CALLED EXACTLY ONCE PER PASS OF
045900*  2000-PROCESS-USER-RTN ABOVE, EVEN IF THE USER WAS FOUND ON
046000*  ONLY ONE OF THE THREE INPUT FILES.
046100*----------------------------------------------------------------*
046200 5000-WRITE-DASHBOARD-RTN.
046300     COMPUTE WS-DASH-NET-CASH-FLOW-AMT =
046400         WS-DASH-INCOME-TOTAL-AMT - WS-DASH-EXPENSE-TOTAL-AMT.
046500     MOVE SPACES TO ZSB-DASHBOARD-RECORD.
046600     MOVE WS-DRIVING-USER-ID        TO ZSB-DASH-USER-ID.
046700     MOVE WS-DASH-PATRIMONIO-AMT    TO ZSB-DASH-PATRIMONIO-AMT.
046800     MOVE WS-DASH-INVESTED-AMT      TO ZSB-DASH-INVESTED-AMT.
046900     MOVE WS-DASH-YIELD-AMT         TO ZSB-DASH-YIELD-AMT.
047000     MOVE WS-DASH-NET-CASH-FLOW-AMT TO ZSB-DASH-NET-CASH-FLOW-AMT.
047100     MOVE WS-DASH-ASSET-TOTAL-AMT   TO ZSB-DASH-ASSET-TOTAL-AMT.
047200     WRITE ZSB-DASHBOARD-RECORD.
047300     ADD 1 TO WS-USERS-WRITTEN-CNT.
047400 5000-EXIT.
047500     EXIT.
047600*
047700*----------------------------------------------------------------*
047800*  CLOSES ALL FOUR FILES AND DISPLAYS THE STANDARD RUN-CONTROL
047900*  COUNTS TO THE JOB LOG FOR OPERATIONS TO BALANCE.
048000*----------------------------------------------------------------*
048100 9000-TERMINATE-RTN.
048200     CLOSE ZSB-SNAPSHOT-FILE
048300           ZSB-TRANSACTION-FILE
048400           ZSB-ASSET-FILE
048500           ZSB-DASHBOARD-FILE.
048600     DISPLAY 'ZSB-DASHBOARD-SUMMARY - SNAPSHOTS READ     : '
048700         WS-SNAPSHOTS-READ-CNT.
048800     DISPLAY 'ZSB-DASHBOARD-SUMMARY - TRANSACTIONS READ  : '
048900         WS-TRANSACTIONS-READ-CNT.
049000     DISPLAY 'ZSB-DASHBOARD-SUMMARY - ASSETS READ        : '
049100         WS-ASSETS-READ-CNT.
049200     DISPLAY 'ZSB-DASHBOARD-SUMMARY - USERS WRITTEN      : '
049300         WS-USERS-WRITTEN-CNT.
049400 9000-EXIT.
049500     EXIT.
