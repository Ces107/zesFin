000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZAM-PORTFOLIO-VALUE.
000300 AUTHOR.        T L WOJCIK.
000400 INSTALLATION.  MIDSTATE EMPLOYEES CREDIT UNION - EDP DIV.
000500 DATE-WRITTEN.  04/02/1988.
000600 DATE-COMPILED.
000700 SECURITY.      MFPS PRODUCTION - RESTRICTED - EDP USE ONLY.
000800*----------------------------------------------------------------*
000900*                    C H A N G E   L O G                         *
001000*----------------------------------------------------------------*
001100*  DATE      BY   TICKET    DESCRIPTION                          *
001200*  --------  ---  --------  -------------------------------------*
001300*  04/02/88  TLW  ZF-0007   ORIGINAL PROGRAM.  ASSTFILE MUST BE   *
001400*                           PRESORTED ASCENDING ON USER-ID.  SUMS *
001500*                           CURRENT VALUE OF EVERY ASSET OWNED BY *
001600*                           A USER AND WRITES ONE SUMMARY LINE.   *
001700*  09/14/90  TLW  ZF-0026   ASSET CURRENCY WAS BEING IGNORED -    *
001800*                           BOOKED AS A FUTURE ENHANCEMENT, MEMO  *
001900*                           FIELD ADDED TO THE DETAIL RECORD FOR  *
002000*                           NOW.  NO CONVERSION PERFORMED.        *
002100*  02/18/93  PJM  ZF-0048   ADDED COST-BASIS AND UNREALIZED-GAIN  *
002200*                           FIELDS TO THE DETAIL RECORD - PLAN    *
002300*                           GROUP WANTS THEM FOR A LATER REPORT.  *
002400*  08/17/98  DKB  ZF-Y2K1   YEAR 2000 REMEDIATION SWEEP - NO      *
002500*                           2-DIGIT YEAR FIELDS IN THIS PROGRAM,  *
002600*                           BATCH-CONTROL DATE EXPANDED ANYWAY TO *
002700*                           MATCH THE REST OF THE SUITE.          *
002800*  02/11/99  DKB  ZF-Y2K2   FINAL Y2K SIGN-OFF.                   *
002900*  10/19/11  CAO  ZF-0122   MOVED RUN-DATE PARM READ TO THE       *
003000*                           SYSIN-STYLE ACCEPT.                  *
003100*----------------------------------------------------------------*
003200*  PURPOSE - THIS PROGRAM SUMS THE CURRENT MARKET VALUE OF EVERY  *
003300*  ASSET A MEMBER HAS ON FILE (BROKERAGE, RETIREMENT, REAL        *
003400*  PROPERTY, CRYPTO, ETC.) AND WRITES ONE SUMMARY LINE PER        *
003500*  MEMBER TO THE PORTFOLIO VALUE REPORT.  IT DOES NOT PRICE       *
003600*  ANYTHING ITSELF - THE ASSET MASTER EXTRACT ALREADY CARRIES     *
003700*  TODAY'S CURRENT-VALUE-AMT AS OF LAST NIGHT'S FEED FROM THE     *
003800*  PRICING VENDOR, SO ALL THIS PROGRAM DOES IS ADD IT UP UNDER    *
003900*  A USER-ID CONTROL BREAK.                                       *
004000*----------------------------------------------------------------*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400*    C01 DRIVES THE PRINTER CARRIAGE-CONTROL SKIP-TO-CHANNEL-1
004500*    ON PORTRPT SO EACH RUN STARTS A FRESH PAGE AT EDP OPS.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*    ASSTFILE - DAILY ASSET-MASTER EXTRACT, ONE ROW PER ASSET
005000*    OWNED BY A MEMBER, PRESORTED ASCENDING BY USER-ID SO THE
005100*    CONTROL-BREAK LOGIC BELOW CAN SUM WITHOUT A SORT STEP.
005200     SELECT ZAM-ASSET-FILE ASSIGN TO ASSTFILE
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400*    PORTRPT - THE PORTFOLIO VALUE REPORT THIS PROGRAM PRODUCES,
005500*    ONE DETAIL LINE PER MEMBER PLUS A BATCH-CONTROL TRAILER.
005600     SELECT ZAM-PORTFOLIO-RPT ASSIGN TO PORTRPT
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800 DATA DIVISION.
005900 FILE SECTION.
006000*----------------------------------------------------------------*
006100*  ASSET-MASTER EXTRACT RECORD.  RECORD-TYPE-CDE TELLS WHICH OF   *
006200*  THE THREE REDEFINITIONS BELOW APPLIES TO A GIVEN ROW - 'AAP'   *
006300*  IS THE ONLY DETAIL TYPE THE EXTRACT CURRENTLY PRODUCES.        *
006400*----------------------------------------------------------------*
006500 FD  ZAM-ASSET-FILE.
006600 01  ZAM-ASSET-RECORD.
006700*        ASSET-POSITION MARKS AN ORDINARY DETAIL ROW.
006800     05  ZAM-RECORD-TYPE-CDE                PIC X(3).
006900         88  ZAM-ASSET-POSITION                 VALUE 'AAP'.
007000*        LINE NUMBER WITHIN THE EXTRACT - NOT USED FOR
007100*        SEQUENCE CHECKING, KEPT FOR EDP OPS TROUBLESHOOTING.
007200     05  ZAM-SEQUENCE-NBR                    PIC 9(5).
007300     05  ZAM-DETAIL-RECORD-1.
007400*            INTERNAL ASSET-MASTER ROW ID.
007500         10  ZAM-ASSET-ID                    PIC 9(9).
007600*            MEMBER (USER) THE ASSET BELONGS TO - THE
007700*            CONTROL-BREAK KEY FOR THIS PROGRAM.
007800         10  ZAM-USER-ID                     PIC 9(9).
007900*            SHORT DESCRIPTIVE NAME OF THE ASSET AS ENTERED
008000*            BY THE MEMBER OR THEIR PLANNER.
008100         10  ZAM-ASSET-NAME                  PIC X(40).
008200*            SECURITY IDENTIFIER WHEN THE ASSET IS A TRADED
008300*            INSTRUMENT - SPACES FOR REAL PROPERTY, CASH, ETC.
008400         10  ZAM-ISIN-CDE                    PIC X(12).
008500*            ASSET CLASS - "BROKERAGE", "RETIREMENT",
008600*            "REAL ESTATE", "CRYPTO", "CASH", AND SO ON.
008700         10  ZAM-ASSET-CATEGORY-NAME         PIC X(15).
008800*            TODAY'S MARKET VALUE OF THIS ONE ASSET, AS
008900*            SUPPLIED BY LAST NIGHT'S PRICING FEED.
009000         10  ZAM-CURRENT-VALUE-AMT           PIC S9(13)V9(2).
009100*            ISO CURRENCY OF CURRENT-VALUE-AMT.  ADDED UNDER
009200*            ZF-0026 - SEE THE CHANGE LOG, NO CONVERSION YET.
009300         10  ZAM-CURRENCY-CDE                PIC X(3).
009400*            MEMBER'S TARGET ALLOCATION PERCENT FOR THIS
009500*            ASSET CATEGORY, WHEN THEY HAVE SET ONE.
009600         10  ZAM-ALLOC-PCT                   PIC S9(3)V9(2).
009700*            TOTAL AMOUNT THE MEMBER HAS PUT INTO THE ASSET
009800*            OVER TIME - THE COST-BASIS FIGURE FROM ZF-0048.
009900         10  ZAM-TOTAL-INVESTED-AMT          PIC S9(13)V9(2).
010000*            CURRENT-VALUE-AMT LESS TOTAL-INVESTED-AMT, CARRIED
010100*            PRE-COMPUTED BY THE EXTRACT - ALSO FROM ZF-0048.
010200         10  ZAM-UNREALIZED-GAIN-AMT         PIC S9(13)V9(2).
010300         10  FILLER                          PIC X(10).
010400*----------------------------------------------------------------*
010500*  RUN-CONTROL VIEW OF THE SAME PHYSICAL RECORD - EDP OPS PLANTS  *
010600*  A SINGLE HEADER-LIKE ROW AHEAD OF THE DETAIL WITH THE BATCH    *
010700*  NUMBER AND RUN DATE FOR THIS EXTRACT.  NOT READ BY THIS        *
010800*  PROGRAM TODAY BUT KEPT SO THE LAYOUT MATCHES THE OTHER         *
010900*  PROGRAMS THAT SHARE THE ASSET-MASTER EXTRACT FORMAT.           *
011000*----------------------------------------------------------------*
011100     05  ZAM-DETAIL-RECORD-2 REDEFINES ZAM-DETAIL-RECORD-1.
011200         10  ZAM-ALT-ASSET-ID                PIC 9(9).
011300         10  ZAM-ALT-USER-ID                 PIC 9(9).
011400         10  ZAM-RUN-DTE.
011500             15  ZAM-RUN-CCYY                PIC 9(4).
011600             15  ZAM-RUN-MM                  PIC 9(2).
011700             15  ZAM-RUN-DD                  PIC 9(2).
011800         10  ZAM-BATCH-NBR                   PIC 9(7).
011900         10  FILLER                          PIC X(105).
012000*    TRAILER VIEW - NOT WRITTEN BY THE EXTRACT PROCESS TODAY,
012100*    RESERVED FOR A FUTURE ASSETS-ON-FILE CONTROL COUNT.
012200     05  ZAM-TRAILER-RECORD REDEFINES ZAM-DETAIL-RECORD-1.
012300         10  ZAM-ASSETS-READ-CNT             PIC 9(7).
012400         10  FILLER                          PIC X(131).
012500*----------------------------------------------------------------*
012600*  PORTFOLIO VALUE REPORT RECORD - ONE DETAIL LINE PER MEMBER,    *
012700*  FOLLOWED BY A SINGLE BATCH-CONTROL TRAILER LINE.               *
012800*----------------------------------------------------------------*
012900 FD  ZAM-PORTFOLIO-RPT.
013000 01  ZAM-PORTFOLIO-RECORD.
013100*        'D' FOR A MEMBER DETAIL LINE, 'T' FOR THE TRAILER.
013200     05  ZAM-RPT-RECORD-TYPE-CDE             PIC X(1) VALUE 'D'.
013300         88  ZAM-RPT-TYPE-DETAIL                 VALUE 'D'.
013400         88  ZAM-RPT-TYPE-TRAILER                VALUE 'T'.
013500*        MEMBER THIS SUMMARY LINE BELONGS TO.
013600     05  ZAM-RPT-USER-ID                     PIC 9(9).
013700*        HOW MANY ASSET ROWS WERE SUMMED FOR THIS MEMBER.
013800     05  ZAM-RPT-ASSET-COUNT                 PIC 9(5).
013900*        SUM OF CURRENT-VALUE-AMT ACROSS ALL OF THE MEMBER'S
014000*        ASSETS - THE FIGURE THE PORTFOLIO REPORT EXISTS TO SHOW.
014100     05  ZAM-RPT-TOTAL-ASSET-VALUE-AMT       PIC S9(13)V9(2).
014200     05  FILLER                              PIC X(30).
014300*    BATCH-CONTROL TRAILER - LETS EDP OPS CONFIRM THE NUMBER OF
014400*    DETAIL LINES WRITTEN AGAINST THE RUN LOG BEFORE POSTING.
014500 01  ZAM-PORTFOLIO-TRAILER-RECORD
014600         REDEFINES ZAM-PORTFOLIO-RECORD.
014700     05  ZAM-TRL-RECORD-TYPE-CDE             PIC X(1).
014800     05  ZAM-TRL-USERS-REPORTED-CNT          PIC 9(9).
014900     05  FILLER                              PIC X(39).
015000 WORKING-STORAGE SECTION.
015100*    PROGRAM SWITCHES - END-OF-FILE AND FIRST-DETAIL FLAGS.
015200 01  WS-PROGRAM-SWITCHES.
015300*        SET TO 'Y' WHEN ASSTFILE HAS BEEN EXHAUSTED.
015400     05  WS-EOF-SW                           PIC X(1)  VALUE 'N'.
015500         88  WS-EOF-YES                          VALUE 'Y'.
015600*        STAYS 'Y' UNTIL THE FIRST DETAIL RECORD IS
015700*        PROCESSED SO MAINLINE KNOWS WHETHER ANY ASSETS
015800*        WERE EVER READ (AN EMPTY EXTRACT WRITES NO SUMMARY).
015900     05  WS-FIRST-RECORD-SW                  PIC X(1)  VALUE 'Y'.
016000         88  WS-FIRST-RECORD-YES                 VALUE 'Y'.
016100*    RUN-TOTAL COUNTERS FOR THE 9000-TERMINATE-RTN DISPLAY AND
016200*    THE PORTRPT BATCH-CONTROL TRAILER.
016300 77  WS-ASSETS-READ-CNT                      PIC S9(7) COMP.
016400 77  WS-USERS-REPORTED-CNT                   PIC S9(7) COMP.
016500*    ACCUMULATOR FOR THE MEMBER CURRENTLY BEING SUMMED - RESET
016600*    ON EVERY USER-ID CONTROL BREAK.
016700 01  WS-BREAK-AREA.
016800     05  WS-BREAK-USER-ID                    PIC 9(9).
016900     05  WS-ASSET-COUNT                      PIC S9(5) COMP.
017000     05  WS-TOTAL-ASSET-VALUE-AMT            PIC S9(13)V9(2).
017100*----------------------------------------------------------------*
017200 PROCEDURE DIVISION.
017300*----------------------------------------------------------------*
017400*    OPENS THE FILES, PROCESSES EVERY ASSET ON ASSTFILE UNDER A
017500*    USER-ID CONTROL BREAK, WRITES THE LAST MEMBER'S SUMMARY
017600*    LINE (THE LOOP ONLY FLUSHES ON A BREAK OR AT END-OF-FILE),
017700*    AND CLOSES OUT WITH THE BATCH-CONTROL TRAILER AND COUNTS.
017800 0000-MAINLINE.
017900     PERFORM 1000-INITIALIZE-RTN THRU 1000-EXIT.
018000     PERFORM 2000-PROCESS-ASSET-RTN THRU 2000-EXIT
018100         UNTIL WS-EOF-YES.
018200*        NO SUMMARY IS DUE IF THE EXTRACT WAS EMPTY.
018300     IF NOT WS-FIRST-RECORD-YES
018400         PERFORM 3000-WRITE-SUMMARY-RTN THRU 3000-EXIT
018500     END-IF.
018600     PERFORM 9000-TERMINATE-RTN THRU 9000-EXIT.
018700     STOP RUN.
018800*
018900*    OPENS BOTH FILES, ZEROES THE RUN COUNTERS, AND PRIMES THE
019000*    READ SO THE FIRST RECORD IS ALREADY IN THE ASSET-RECORD
019100*    AREA WHEN THE MAINLINE LOOP STARTS (READ-AHEAD STYLE).
019200 1000-INITIALIZE-RTN.
019300     MOVE ZEROES TO WS-ASSETS-READ-CNT
019400                     WS-USERS-REPORTED-CNT.
019500     OPEN INPUT  ZAM-ASSET-FILE.
019600     OPEN OUTPUT ZAM-PORTFOLIO-RPT.
019700     PERFORM 2900-READ-ASSET-RTN THRU 2900-EXIT.
019800     IF NOT WS-EOF-YES
019900         MOVE ZAM-USER-ID TO WS-BREAK-USER-ID
020000         MOVE ZEROES TO WS-ASSET-COUNT
020100                         WS-TOTAL-ASSET-VALUE-AMT
020200     END-IF.
020300 1000-EXIT.
020400     EXIT.
020500*
020600*    PROCESSES ONE ASSET ROW.  A CHANGE OF USER-ID SIGNALS THE
020700*    PRIOR MEMBER'S SUMMARY IS COMPLETE, SO IT IS FLUSHED BEFORE
020800*    THE ACCUMULATOR IS RESET FOR THE NEW MEMBER.
020900 2000-PROCESS-ASSET-RTN.
021000     ADD 1 TO WS-ASSETS-READ-CNT.
021100     IF ZAM-USER-ID NOT = WS-BREAK-USER-ID
021200         PERFORM 3000-WRITE-SUMMARY-RTN THRU 3000-EXIT
021300         MOVE ZAM-USER-ID TO WS-BREAK-USER-ID
021400         MOVE ZEROES TO WS-ASSET-COUNT
021500                         WS-TOTAL-ASSET-VALUE-AMT
021600     END-IF.
021700     MOVE 'N' TO WS-FIRST-RECORD-SW.
021800     PERFORM 2100-ACCUMULATE-VALUE-RTN THRU 2100-EXIT.
021900     PERFORM 2900-READ-ASSET-RTN THRU 2900-EXIT.
022000 2000-EXIT.
022100     EXIT.
022200*
022300*    ADDS THE CURRENT ASSET'S VALUE INTO THE RUNNING TOTAL FOR
022400*    THE MEMBER CURRENTLY BEING SUMMED.
022500 2100-ACCUMULATE-VALUE-RTN.
022600     ADD 1 TO WS-ASSET-COUNT.
022700     ADD ZAM-CURRENT-VALUE-AMT TO WS-TOTAL-ASSET-VALUE-AMT.
022800 2100-EXIT.
022900     EXIT.
023000*
023100*    READS THE NEXT ASSET ROW FROM ASSTFILE, SETTING THE
023200*    END-OF-FILE SWITCH WHEN THE EXTRACT IS EXHAUSTED.
023300 2900-READ-ASSET-RTN.
023400     READ ZAM-ASSET-FILE
023500         AT END
023600             MOVE 'Y' TO WS-EOF-SW
023700             GO TO 2900-EXIT
023800     END-READ.
023900 2900-EXIT.
024000     EXIT.
024100*
024200*    WRITES ONE PORTFOLIO-VALUE DETAIL LINE FOR THE MEMBER WHOSE
024300*    ASSETS HAVE JUST FINISHED ACCUMULATING, THEN BUMPS THE
024400*    USERS-REPORTED COUNT FOR THE BATCH-CONTROL TRAILER.
024500 3000-WRITE-SUMMARY-RTN.
024600     MOVE SPACES                     TO ZAM-PORTFOLIO-RECORD.
024700     MOVE 'D'                        TO ZAM-RPT-RECORD-TYPE-CDE.
024800     MOVE WS-BREAK-USER-ID           TO ZAM-RPT-USER-ID.
024900     MOVE WS-ASSET-COUNT             TO ZAM-RPT-ASSET-COUNT.
025000       MOVE WS-TOTAL-ASSET-VALUE-AMT
025100     TO ZAM-RPT-TOTAL-ASSET-VALUE-AMT.
025200     WRITE ZAM-PORTFOLIO-RECORD.
025300     ADD 1 TO WS-USERS-REPORTED-CNT.
025400 3000-EXIT.
025500     EXIT.
025600*
025700*    BATCH-CONTROL TRAILER FOR PORTRPT SO EDP OPS CAN RECONCILE
025800*    THE LINE COUNT AGAINST WS-USERS-REPORTED-CNT ON THE RUN LOG.
025900 3100-WRITE-TRAILER-RTN.
026000     MOVE SPACES TO ZAM-PORTFOLIO-TRAILER-RECORD.
026100     MOVE 'T' TO ZAM-TRL-RECORD-TYPE-CDE.
026200     MOVE WS-USERS-REPORTED-CNT TO ZAM-TRL-USERS-REPORTED-CNT.
026300     WRITE ZAM-PORTFOLIO-RECORD.
026400 3100-EXIT.
026500     EXIT.
026600*
026700*    WRITES THE BATCH-CONTROL TRAILER, CLOSES BOTH FILES, AND
026800*    DISPLAYS THE RUN COUNTS ON THE JOB LOG FOR EDP OPS.
026900 9000-TERMINATE-RTN.
027000     PERFORM 3100-WRITE-TRAILER-RTN THRU 3100-EXIT.
027100     CLOSE ZAM-ASSET-FILE.
027200     CLOSE ZAM-PORTFOLIO-RPT.
027300     DISPLAY 'ZAM-PORTFOLIO-VALUE - ASSETS READ          : '
027400         WS-ASSETS-READ-CNT.
027500     DISPLAY 'ZAM-PORTFOLIO-VALUE - USERS REPORTED       : '
027600         WS-USERS-REPORTED-CNT.
027700 9000-EXIT.
027800     EXIT.
