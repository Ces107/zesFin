000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZAP-NET-CASH-FLOW.
000300 AUTHOR.        T L WOJCIK.
000400 INSTALLATION.  MIDSTATE EMPLOYEES CREDIT UNION - EDP DIV.
000500 DATE-WRITTEN.  02/19/1988.
000600 DATE-COMPILED.
000700 SECURITY.      MFPS PRODUCTION - RESTRICTED - EDP USE ONLY.
000800*----------------------------------------------------------------*
000900*                    C H A N G E   L O G                         *
001000*----------------------------------------------------------------*
001100*  DATE      BY   TICKET    DESCRIPTION                          *
001200*  --------  ---  --------  -------------------------------------*
001300*  02/19/88  TLW  ZF-0005   ORIGINAL PROGRAM.  TRANFILE MUST BE   *
001400*                           PRESORTED ASCENDING ON USER-ID BY AN  *
001500*                           UPSTREAM SORT STEP - THIS PROGRAM     *
001600*                           DOES NOT SORT.  SUMS INCOME LESS      *
001700*                           EXPENSE FOR EACH USER FOR THE RUN     *
001800*                           MONTH AND WRITES ONE SUMMARY LINE.    *
001900*  05/03/90  TLW  ZF-0024   ZERO-RECORD USERS WERE BEING SKIPPED  *
002000*                           ON THE FINAL BREAK - ADDED THE LAST-  *
002100*                           USER WRITE AFTER THE READ LOOP.       *
002200*  11/30/92  PJM  ZF-0044   PERIOD WINDOW WAS HARD CODED TO THE   *
002300*                           CALENDAR MONTH OF THE RUN DATE - NOW  *
002400*                           DERIVED FROM THE RUN-DATE PARM SO A   *
002500*                           MID-MONTH RERUN STOPS AT THE RUN DAY. *
002600*  06/08/95  PJM  ZF-0061   ADDED INCOME/EXPENSE SUBTOTALS TO THE *
002700*                           OUTPUT LINE PER ACCTG REQUEST - AUDIT *
002800*                           WANTED TO SEE THE TWO SIDES, NOT JUST *
002900*                           THE NET FIGURE.                      *
003000*  08/17/98  DKB  ZF-Y2K1   YEAR 2000 REMEDIATION - ALL WORKING   *
003100*                           DATE FIELDS EXPANDED TO 4-DIGIT YEAR. *
003200*  02/11/99  DKB  ZF-Y2K2   FINAL Y2K SIGN-OFF.                   *
003300*  10/19/11  CAO  ZF-0121   MOVED RUN-DATE PARM READ TO THE       *
003400*                           SYSIN-STYLE ACCEPT.                  *
003500*----------------------------------------------------------------*
003600*  PURPOSE - THIS PROGRAM READS THE MONTHLY TRANSACTION EXTRACT   *
003700*  AND, FOR EACH MEMBER, SUMS EVERY INCOME TRANSACTION AND        *
003800*  EVERY EXPENSE TRANSACTION THAT FALLS WITHIN THE RUN PERIOD     *
003900*  (THE FIRST OF THE RUN MONTH THROUGH THE RUN DATE ITSELF),      *
004000*  THEN WRITES ONE NET-CASH-FLOW LINE PER MEMBER TO CASHRPT.      *
004100*  TRANFILE MUST ARRIVE PRESORTED ASCENDING ON USER-ID - THIS     *
004200*  PROGRAM HAS NO SORT STEP OF ITS OWN.                           *
004300*----------------------------------------------------------------*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700*    NO PRINTER OUTPUT ON THIS PROGRAM - C01 IS DECLARED FOR
004800*    CONSISTENCY WITH THE REST OF THE SUITE'S REPORT PROGRAMS.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200*    TRANFILE - MONTHLY TRANSACTION EXTRACT, ONE ROW PER
005300*    INCOME OR EXPENSE ENTRY, PRESORTED ASCENDING BY USER-ID.
005400     SELECT ZAP-TRANSACTION-FILE ASSIGN TO TRANFILE
005500         ORGANIZATION IS LINE SEQUENTIAL.
005600*    CASHRPT - THE NET-CASH-FLOW REPORT THIS PROGRAM PRODUCES,
005700*    ONE SUMMARY LINE PER MEMBER FOR THE RUN PERIOD.
005800     SELECT ZAP-CASHFLOW-RPT ASSIGN TO CASHRPT
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000 DATA DIVISION.
006100 FILE SECTION.
006200*----------------------------------------------------------------*
006300*  TRANSACTION EXTRACT RECORD.  RECORD-TYPE-CDE 'CFA' MARKS AN    *
006400*  ORDINARY CASH-FLOW ACTIVITY ROW - THE ONLY TYPE THE EXTRACT    *
006500*  CARRIES.  THE TWO REDEFINITIONS BELOW ARE ALTERNATE VIEWS OF   *
006600*  THE SAME PHYSICAL ROW USED BY THE UPSTREAM EXTRACT PROCESS.    *
006700*----------------------------------------------------------------*
006800 FD  ZAP-TRANSACTION-FILE.
006900 01  ZAP-TRANSACTION-RECORD.
007000*        'CFA' IDENTIFIES A CASH-FLOW ACTIVITY DETAIL ROW.
007100     05  ZAP-RECORD-TYPE-CDE               PIC X(3).
007200         88  ZAP-CASH-ACTIVITY                 VALUE 'CFA'.
007300*        LINE NUMBER WITHIN THE EXTRACT.
007400     05  ZAP-SEQUENCE-NBR                   PIC 9(5).
007500     05  ZAP-DETAIL-RECORD-1.
007600*            INTERNAL TRANSACTION ROW ID.
007700         10  ZAP-TRANSACTION-ID             PIC 9(9).
007800*            MEMBER (USER) THIS TRANSACTION BELONGS TO - THE
007900*            CONTROL-BREAK KEY FOR THIS PROGRAM.
008000         10  ZAP-USER-ID                    PIC 9(9).
008100*            DOLLAR AMOUNT OF THE TRANSACTION, ALWAYS POSITIVE -
008200*            WHETHER IT ADDS OR SUBTRACTS DEPENDS ON THE
008300*            TRANSACTION-TYPE-CDE BELOW, NOT ON THE SIGN HERE.
008400         10  ZAP-TRANSACTION-AMT            PIC S9(13)V9(2).
008500*            DATE THE TRANSACTION POSTED, CCYYMMDD.
008600         10  ZAP-POSTING-DTE                PIC 9(8).
008700         10  ZAP-POSTING-DTE-R REDEFINES ZAP-POSTING-DTE.
008800             15  ZAP-POSTING-CCYY           PIC 9(4).
008900             15  ZAP-POSTING-MM             PIC 9(2).
009000             15  ZAP-POSTING-DD             PIC 9(2).
009100*            FREE-TEXT DESCRIPTION OF THE TRANSACTION.
009200         10  ZAP-DESCRIPTION-TXT            PIC X(40).
009300*            'INCOME ' OR 'EXPENSE' - DRIVES THE ACCUMULATION
009400*            LOGIC IN 2100-ACCUMULATE-FLOW-RTN BELOW.
009500         10  ZAP-TRANSACTION-TYPE-CDE       PIC X(7).
009600             88  ZAP-TYPE-INCOME                VALUE 'INCOME '.
009700             88  ZAP-TYPE-EXPENSE               VALUE 'EXPENSE'.
009800*            BUDGET CATEGORY THE TRANSACTION WAS TAGGED WITH.
009900         10  ZAP-CATEGORY-NAME              PIC X(20).
010000*            'Y'/'N' - WHETHER THIS ENTRY REPEATS ON A SCHEDULE.
010100         10  ZAP-RECURRING-CDE              PIC X(1).
010200*            SCHEDULE TYPE WHEN RECURRING-CDE IS 'Y'.
010300         10  ZAP-RECURRENCE-TYPE-CDE        PIC X(7).
010400*            NEXT DATE THIS RECURRING ENTRY IS DUE TO POST.
010500         10  ZAP-NEXT-EXEC-DTE              PIC 9(8).
010600         10  FILLER                         PIC X(10).
010700*----------------------------------------------------------------*
010800*  RUN-CONTROL VIEW OF THE SAME PHYSICAL RECORD - CARRIES THE     *
010900*  BATCH NUMBER AND RUN DATE STAMPED ON BY THE EXTRACT PROCESS.   *
011000*  NOT READ BY THIS PROGRAM, KEPT SO THE LAYOUT MATCHES THE       *
011100*  REST OF THE SUITE'S TRANSACTION-EXTRACT FORMAT.                *
011200*----------------------------------------------------------------*
011300     05  ZAP-DETAIL-RECORD-2 REDEFINES ZAP-DETAIL-RECORD-1.
011400         10  ZAP-ALT-TRANSACTION-ID         PIC 9(9).
011500         10  ZAP-ALT-USER-ID                PIC 9(9).
011600         10  ZAP-RUN-DTE.
011700             15  ZAP-RUN-CC                 PIC 9(2).
011800             15  ZAP-RUN-YY                 PIC 9(2).
011900             15  ZAP-RUN-MM                 PIC 9(2).
012000             15  ZAP-RUN-DD                 PIC 9(2).
012100         10  ZAP-BATCH-NBR                  PIC 9(7).
012200         10  FILLER                         PIC X(101).
012300*    TRAILER VIEW - RESERVED FOR A FUTURE TRANSACTIONS-ON-FILE
012400*    CONTROL COUNT, NOT WRITTEN BY THE EXTRACT PROCESS TODAY.
012500     05  ZAP-TRAILER-RECORD REDEFINES ZAP-DETAIL-RECORD-1.
012600         10  ZAP-TRANSACTIONS-READ-CNT      PIC 9(7).
012700         10  FILLER                         PIC X(127).
012800*----------------------------------------------------------------*
012900*  NET-CASH-FLOW REPORT RECORD - ONE LINE PER MEMBER SHOWING THE  *
013000*  PERIOD WINDOW AND THE INCOME, EXPENSE, AND NET TOTALS.         *
013100*----------------------------------------------------------------*
013200 FD  ZAP-CASHFLOW-RPT.
013300 01  ZAP-CASHFLOW-RECORD.
013400*        MEMBER THIS SUMMARY LINE BELONGS TO.
013500     05  ZAP-RPT-USER-ID                    PIC 9(9).
013600*        FIRST DAY OF THE RUN MONTH - START OF THE WINDOW.
013700     05  ZAP-RPT-PERIOD-START-DTE           PIC 9(8).
013800*        RUN DATE ITSELF - END OF THE WINDOW.
013900     05  ZAP-RPT-PERIOD-END-DTE             PIC 9(8).
014000*        SUM OF INCOME TRANSACTIONS IN THE WINDOW - ADDED
014100*        PER ACCTG REQUEST UNDER ZF-0061.
014200     05  ZAP-RPT-INCOME-TOTAL-AMT           PIC S9(13)V9(2).
014300*        SUM OF EXPENSE TRANSACTIONS IN THE WINDOW.
014400     05  ZAP-RPT-EXPENSE-TOTAL-AMT          PIC S9(13)V9(2).
014500*        INCOME-TOTAL-AMT LESS EXPENSE-TOTAL-AMT - THE FIGURE
014600*        THE REPORT EXISTS TO SHOW.
014700     05  ZAP-RPT-NET-CASH-FLOW-AMT          PIC S9(13)V9(2).
014800     05  FILLER                             PIC X(30).
014900 WORKING-STORAGE SECTION.
015000*    PROGRAM SWITCHES - END-OF-FILE AND FIRST-DETAIL FLAGS.
015100 01  WS-PROGRAM-SWITCHES.
015200*        SET TO 'Y' WHEN TRANFILE HAS BEEN EXHAUSTED.
015300     05  WS-EOF-SW                          PIC X(1)  VALUE 'N'.
015400         88  WS-EOF-YES                         VALUE 'Y'.
015500*        STAYS 'Y' UNTIL THE FIRST TRANSACTION IS PROCESSED SO
015600*        MAINLINE KNOWS WHETHER TRANFILE HAD ANY ROWS AT ALL.
015700     05  WS-FIRST-RECORD-SW                 PIC X(1)  VALUE 'Y'.
015800         88  WS-FIRST-RECORD-YES                VALUE 'Y'.
015900*    RUN-TOTAL COUNTERS FOR THE 9000-TERMINATE-RTN DISPLAY.
016000 77  WS-TRANSACTIONS-READ-CNT               PIC S9(7) COMP.
016100 77  WS-USERS-REPORTED-CNT                  PIC S9(7) COMP.
016200*    RUN-DATE PARM READ FROM SYSIN - DRIVES THE PERIOD WINDOW.
016300 01  WS-RUN-DATE-AREA.
016400     05  WS-RUN-DATE-PARM                   PIC 9(8).
016500     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-PARM.
016600         10  WS-RUN-CCYY                    PIC 9(4).
016700         10  WS-RUN-MM                       PIC 9(2).
016800         10  WS-RUN-DD                       PIC 9(2).
016900*    PERIOD WINDOW A TRANSACTION MUST FALL WITHIN TO COUNT -
017000*    THE FIRST OF THE RUN MONTH THROUGH THE RUN DATE, PER
017100*    ZF-0044 SO A MID-MONTH RERUN STOPS AT THE RUN DAY.
017200 01  WS-PERIOD-WINDOW.
017300     05  WS-PERIOD-START-DTE                PIC 9(8).
017400     05  WS-PERIOD-START-DTE-R REDEFINES WS-PERIOD-START-DTE.
017500         10  WS-PSTART-CCYY                 PIC 9(4).
017600         10  WS-PSTART-MM                   PIC 9(2).
017700         10  WS-PSTART-DD                   PIC 9(2).
017800     05  WS-PERIOD-END-DTE                  PIC 9(8).
017900*    ACCUMULATORS FOR THE MEMBER CURRENTLY BEING SUMMED - RESET
018000*    ON EVERY USER-ID CONTROL BREAK.
018100 01  WS-BREAK-AREA.
018200     05  WS-BREAK-USER-ID                   PIC 9(9).
018300     05  WS-INCOME-TOTAL-AMT                PIC S9(13)V9(2).
018400     05  WS-EXPENSE-TOTAL-AMT               PIC S9(13)V9(2).
018500     05  WS-NET-CASH-FLOW-AMT               PIC S9(13)V9(2).
018600*----------------------------------------------------------------*
018700 PROCEDURE DIVISION.
018800*----------------------------------------------------------------*
018900*    OPENS THE FILES, DERIVES THE PERIOD WINDOW FROM THE RUN-
019000*    DATE PARM, PROCESSES EVERY TRANSACTION ON TRANFILE UNDER A
019100*    USER-ID CONTROL BREAK, WRITES THE LAST MEMBER'S SUMMARY
019200*    LINE, AND CLOSES OUT WITH THE RUN COUNTS.
019300 0000-MAINLINE.
019400     PERFORM 1000-INITIALIZE-RTN THRU 1000-EXIT.
019500     PERFORM 2000-PROCESS-TRANSACTION-RTN THRU 2000-EXIT
019600         UNTIL WS-EOF-YES.
019700*        NO SUMMARY IS DUE IF TRANFILE WAS EMPTY.
019800     IF NOT WS-FIRST-RECORD-YES
019900         PERFORM 3000-WRITE-SUMMARY-RTN THRU 3000-EXIT
020000     END-IF.
020100     PERFORM 9000-TERMINATE-RTN THRU 9000-EXIT.
020200     STOP RUN.
020300*
020400*    ACCEPTS THE RUN-DATE PARM, BUILDS THE PERIOD WINDOW (FIRST
020500*    OF THE RUN MONTH THROUGH THE RUN DATE), OPENS BOTH FILES,
020600*    AND PRIMES THE READ-AHEAD FOR THE MAINLINE LOOP.
020700 1000-INITIALIZE-RTN.
020800     ACCEPT WS-RUN-DATE-PARM FROM SYSIN.
020900     MOVE WS-RUN-CCYY TO WS-PSTART-CCYY.
021000     MOVE WS-RUN-MM   TO WS-PSTART-MM.
021100     MOVE 1           TO WS-PSTART-DD.
021200     MOVE WS-RUN-DATE-PARM TO WS-PERIOD-END-DTE.
021300     MOVE ZEROES TO WS-TRANSACTIONS-READ-CNT
021400                     WS-USERS-REPORTED-CNT.
021500     OPEN INPUT  ZAP-TRANSACTION-FILE.
021600     OPEN OUTPUT ZAP-CASHFLOW-RPT.
021700     PERFORM 2900-READ-TRANSACTION-RTN THRU 2900-EXIT.
021800     IF NOT WS-EOF-YES
021900         MOVE ZAP-USER-ID TO WS-BREAK-USER-ID
022000         MOVE ZEROES TO WS-INCOME-TOTAL-AMT
022100                         WS-EXPENSE-TOTAL-AMT
022200                         WS-NET-CASH-FLOW-AMT
022300     END-IF.
022400 1000-EXIT.
022500     EXIT.
022600*
022700*    PROCESSES ONE TRANSACTION ROW.  A CHANGE OF USER-ID FLUSHES
022800*    THE PRIOR MEMBER'S SUMMARY BEFORE THE ACCUMULATORS ARE
022900*    RESET.  ONLY TRANSACTIONS FALLING INSIDE THE PERIOD WINDOW
023000*    ARE ACCUMULATED - EVERYTHING ELSE IS SKIPPED.
023100 2000-PROCESS-TRANSACTION-RTN.
023200     ADD 1 TO WS-TRANSACTIONS-READ-CNT.
023300     IF ZAP-USER-ID NOT = WS-BREAK-USER-ID
023400         PERFORM 3000-WRITE-SUMMARY-RTN THRU 3000-EXIT
023500         MOVE ZAP-USER-ID TO WS-BREAK-USER-ID
023600         MOVE ZEROES TO WS-INCOME-TOTAL-AMT
023700                         WS-EXPENSE-TOTAL-AMT
023800                         WS-NET-CASH-FLOW-AMT
023900     END-IF.
024000     MOVE 'N' TO WS-FIRST-RECORD-SW.
024100     IF ZAP-POSTING-DTE NOT < WS-PERIOD-START-DTE
024200         AND ZAP-POSTING-DTE NOT > WS-PERIOD-END-DTE
024300             PERFORM 2100-ACCUMULATE-FLOW-RTN THRU 2100-EXIT
024400     END-IF.
024500     PERFORM 2900-READ-TRANSACTION-RTN THRU 2900-EXIT.
024600 2000-EXIT.
024700     EXIT.
024800*
024900*    ADDS THE CURRENT TRANSACTION INTO THE INCOME OR EXPENSE
025000*    SIDE OF THE RUNNING TOTAL, PER ITS TRANSACTION-TYPE-CDE.
025100 2100-ACCUMULATE-FLOW-RTN.
025200     IF ZAP-TYPE-INCOME
025300         ADD ZAP-TRANSACTION-AMT TO WS-INCOME-TOTAL-AMT
025400     ELSE
025500         IF ZAP-TYPE-EXPENSE
025600             ADD ZAP-TRANSACTION-AMT TO WS-EXPENSE-TOTAL-AMT
025700         END-IF
025800     END-IF.
025900 2100-EXIT.
026000     EXIT.
026100*
026200*    READS THE NEXT TRANSACTION ROW FROM TRANFILE, SETTING THE
026300*    END-OF-FILE SWITCH WHEN THE EXTRACT IS EXHAUSTED.
026400 2900-READ-TRANSACTION-RTN.
026500     READ ZAP-TRANSACTION-FILE
026600         AT END
026700             MOVE 'Y' TO WS-EOF-SW
026800             GO TO 2900-EXIT
026900     END-READ.
027000 2900-EXIT.
027100     EXIT.
027200*
027300*    COMPUTES THE NET FIGURE AND WRITES ONE CASH-FLOW SUMMARY
027400*    LINE FOR THE MEMBER WHOSE TRANSACTIONS HAVE JUST FINISHED
027500*    ACCUMULATING, THEN BUMPS THE USERS-REPORTED COUNT.
027600 3000-WRITE-SUMMARY-RTN.
027700     COMPUTE WS-NET-CASH-FLOW-AMT =
027800         WS-INCOME-TOTAL-AMT - WS-EXPENSE-TOTAL-AMT.
027900     MOVE SPACES                  TO ZAP-CASHFLOW-RECORD.
028000     MOVE WS-BREAK-USER-ID       TO ZAP-RPT-USER-ID.
028100     MOVE WS-PERIOD-START-DTE     TO ZAP-RPT-PERIOD-START-DTE.
028200     MOVE WS-PERIOD-END-DTE       TO ZAP-RPT-PERIOD-END-DTE.
028300     MOVE WS-INCOME-TOTAL-AMT     TO ZAP-RPT-INCOME-TOTAL-AMT.
028400     MOVE WS-EXPENSE-TOTAL-AMT    TO ZAP-RPT-EXPENSE-TOTAL-AMT.
028500     MOVE WS-NET-CASH-FLOW-AMT    TO ZAP-RPT-NET-CASH-FLOW-AMT.
028600     WRITE ZAP-CASHFLOW-RECORD.
028700     ADD 1 TO WS-USERS-REPORTED-CNT.
028800 3000-EXIT.
028900     EXIT.
029000*
029100*    CLOSES BOTH FILES AND DISPLAYS THE RUN COUNTS ON THE JOB
029200*    LOG FOR EDP OPS.
029300 9000-TERMINATE-RTN.
029400     CLOSE ZAP-TRANSACTION-FILE.
029500     CLOSE ZAP-CASHFLOW-RPT.
029600     DISPLAY 'ZAP-NET-CASH-FLOW - TRANSACTIONS READ      : '
029700         WS-TRANSACTIONS-READ-CNT.
029800     DISPLAY 'ZAP-NET-CASH-FLOW - USERS REPORTED         : '
029900         WS-USERS-REPORTED-CNT.
030000 9000-EXIT.
030100     EXIT.
