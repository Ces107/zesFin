000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZFR-FIRE-PROJECTION.
000300 AUTHOR.        M F SANTOS.
000400 INSTALLATION.  MIDSTATE EMPLOYEES CREDIT UNION - EDP DIV.
000500 DATE-WRITTEN.  03/14/1990.
000600 DATE-COMPILED.
000700 SECURITY.      MFPS PRODUCTION - RESTRICTED - EDP USE ONLY.
000800*----------------------------------------------------------------*
000900*                    C H A N G E   L O G                         *
001000*----------------------------------------------------------------*
001100*  DATE      BY   TICKET    DESCRIPTION                          *
001200*  --------  ---  --------  -------------------------------------*
001300*  03/14/90  MFS  ZF-0031   ORIGINAL PROGRAM.  PROJECTS A MEMBER *
001400*                           SAVINGS YEAR BY YEAR AGAINST AN      *
001500*                           INFLATION-ADJUSTED FIRE TARGET UNTIL *
001600*                           THE TARGET IS MET OR AGE 100 IS HIT. *
001700*  07/02/92  TLW  ZF-0044   PROJECTION WAS RUNNING TO 40 YEARS - *
001800*                           ACTUARIAL DEPT ASKED FOR A FULL 60   *
001900*                           YEAR HORIZON TO COVER YOUNGER FOLKS  *
002000*  11/28/95  PJM  ZF-0064   ADDED VARIABLE-CONTRIBUTION GROWTH   *
002100*                           FOR MEMBERS WHO MODEL A RAISE EACH   *
002200*                           YEAR (CONTRIB-INCR-RATE ON PROFILE). *
002300*  08/17/98  DKB  ZF-Y2K1   YEAR 2000 REMEDIATION - PROJECTED    *
002400*                           CALENDAR-YEAR FIELD EXPANDED TO FULL *
002500*                           4-DIGIT CENTURY/YEAR.                *
002600*  02/11/99  DKB  ZF-Y2K2   FINAL Y2K SIGN-OFF - RAN PARALLEL    *
002700*                           AGAINST PRIOR MONTH-END OUTPUT.      *
002800*  05/09/03  MFS  ZF-0095   FIRE-NUMBER TARGET IS NOW COMPOUNDED *
002900*                           BY THE INFLATION RATE EACH PROJECTED *
003000*                           YEAR INSTEAD OF HELD FLAT - PLANNING *
003100*                           COMMITTEE FELT THE OLD WAY OVERSTATED*
003200*                           HOW CLOSE YOUNGER MEMBERS WERE.      *
003300*  10/19/11  CAO  ZF-0124   MOVED RUN-DATE PARM READ TO THE      *
003400*                           SYSIN-STYLE ACCEPT.                  *
003500*  06/11/14  PJM  ZF-0136   INFLATION COMPOUNDING WAS MULTIPLYING*
003600*                           THE ROUNDED 2-DECIMAL FIRE-NUMBER    *
003700*                           INSTEAD OF THE UNROUNDED WORKING     *
003800*                           VALUE - ROUNDING ERROR WAS ADDING UP *
003900*                           OVER 60 YEARS.  YEAR LOOP NOW CARRIES*
004000*                           THE UNROUNDED FIRE-NUMBER THROUGHOUT.*
004100*----------------------------------------------------------------*
004200*  PURPOSE - THIS PROGRAM PROJECTS EACH MEMBER'S SAVINGS BALANCE *
004300*  FORWARD, YEAR BY YEAR, AGAINST AN INFLATION-ADJUSTED FIRE     *
004400*  TARGET, AND REPORTS THE AGE AT WHICH THE MEMBER CROSSES THAT  *
004500*  TARGET (IF EVER, WITHIN A 60-YEAR / AGE-100 HORIZON).  IT     *
004600*  READS FPROFILE BUT NEVER WRITES IT - THE FIRE-NUMBER ON THE   *
004700*  MASTER IS OWNED AND REFRESHED BY ZFP.TIP01, NOT HERE.         *
004800*----------------------------------------------------------------*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200*    NO PRINTER OUTPUT ON THIS PROGRAM - C01 IS DECLARED FOR
005300*    CONSISTENCY WITH THE REST OF THE SUITE'S REPORT PROGRAMS.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700*    FPROFILE - THE FIRE-PROFILE MASTER, READ ONLY BY THIS
005800*    PROGRAM (SEE THE NOTE BELOW - THIS RUN NEVER UPDATES IT).
005900     SELECT ZFR-FIRE-PROFILE-FILE ASSIGN TO FPROFILE
006000         ORGANIZATION IS LINE SEQUENTIAL.
006100*    FIRERPT - THE FIRE PROJECTION REPORT THIS PROGRAM PRODUCES,
006200*    ONE HEADER LINE PER PROFILE FOLLOWED BY ITS YEAR-BY-YEAR
006300*    DETAIL LINES.
006400     SELECT ZFR-FIRE-REPORT-FILE ASSIGN TO FIRERPT
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600*----------------------------------------------------------------*
006700*  FPROFILE IS READ ONLY HERE - ZFP.TIP01 OWNS THE REFRESH OF    *
006800*  THE FIRE-NUMBER ON THE MASTER.  THIS PROGRAM JUST PROJECTS.   *
006900*----------------------------------------------------------------*
007000 DATA DIVISION.
007100 FILE SECTION.
007200*----------------------------------------------------------------*
007300*  FIRE-PROFILE MASTER RECORD - SAME PHYSICAL LAYOUT ZFP.TIP01   *
007400*  WRITES TO FPROFOUT.  RECORD-TYPE-CDE 'FPR' IS AN ORDINARY     *
007500*  MEMBER PROFILE; 'FPT' IS ZFP.TIP01'S BATCH-CONTROL TRAILER,   *
007600*  SKIPPED HERE SINCE THIS PROGRAM PROJECTS DETAIL ROWS ONLY.    *
007700*----------------------------------------------------------------*
007800 FD  ZFR-FIRE-PROFILE-FILE.
007900 01  ZFR-PROFILE-RECORD.
008000*        'FPR' - AN ORDINARY MEMBER PROFILE DETAIL ROW.
008100*        'FPT' - ZFP.TIP01'S BATCH-CONTROL TRAILER, SKIPPED HERE.
008200     05  ZFR-RECORD-TYPE-CDE                PIC X(3).
008300         88  ZFR-PROFILE-DETAIL                 VALUE 'FPR'.
008400         88  ZFR-PROFILE-TRAILER                VALUE 'FPT'.
008500*        NOTE - THE TRAILER 88 ABOVE IS TESTED IN
008600*        2000-PROJECT-PROFILE-RTN TO SKIP THE ROW ENTIRELY.
008700*        LINE NUMBER WITHIN THE MASTER FILE.
008800     05  ZFR-SEQUENCE-NBR                    PIC 9(5).
008900     05  ZFR-DETAIL-RECORD-1.
009000*            INTERNAL PROFILE ROW ID.
009100         10  ZFR-PROFILE-ID                  PIC 9(9).
009200*            MEMBER (USER) THIS PROFILE BELONGS TO.
009300         10  ZFR-USER-ID                      PIC 9(9).
009400*            MEMBER'S CURRENT AGE AS OF THE PROFILE - THE
009500*            STARTING POINT OF THE YEAR-BY-YEAR PROJECTION.
009600         10  ZFR-CURRENT-AGE-CNT              PIC 9(3).
009700*            AGE THE MEMBER WANTS TO RETIRE AT - NOT USED IN
009800*            THE PROJECTION LOOP ITSELF, CARRIED FOR THE REPORT.
009900         10  ZFR-TARGET-RETIRE-AGE-CNT        PIC 9(3).
010000*            STARTING SAVINGS BALANCE FOR THE PROJECTION.
010100         10  ZFR-CURRENT-SAVINGS-AMT          PIC S9(13)V9(2).
010200*            MONTHLY CONTRIBUTION - ANNUALIZED IN 2100-SETUP.
010300         10  ZFR-MONTHLY-CONTRIB-AMT          PIC S9(13)V9(2).
010400*            MONTHLY EXPENSE - THE INPUT TO THE FIRE-NUMBER
010500*            FORMULA REPRODUCED LOCALLY IN 2100-SETUP.
010600         10  ZFR-MONTHLY-EXPENSE-AMT          PIC S9(13)V9(2).
010700*            ASSUMED ANNUAL RATE OF RETURN ON INVESTMENTS.
010800         10  ZFR-EXPECT-RETURN-RATE           PIC SV9(5).
010900*            ASSUMED ANNUAL INFLATION RATE - COMPOUNDS THE
011000*            FIRE TARGET FORWARD EACH PROJECTED YEAR (ZF-0095).
011100         10  ZFR-INFLATION-RATE               PIC SV9(5).
011200*            SAFE WITHDRAWAL RATE - THE DIVISOR IN THE
011300*            FIRE-NUMBER FORMULA.
011400         10  ZFR-SAFE-WITHDRAW-RATE           PIC SV9(5).
011500*            ANNUAL RATE THE MEMBER PLANS TO INCREASE THEIR
011600*            CONTRIBUTION BY - DRIVES THE VARIABLE-CONTRIBUTION
011700*            GROWTH PATH ADDED UNDER ZF-0064.
011800         10  ZFR-CONTRIB-INCR-RATE            PIC SV9(5).
011900*            FIRE NUMBER AS LAST REFRESHED BY ZFP.TIP01 - NOT
012000*            USED HERE, THIS PROGRAM RECOMPUTES ITS OWN COPY
012100*            IN 2100-SETUP-PROJECTION-RTN.
012200         10  ZFR-FIRE-NUMBER-AMT              PIC S9(13)V9(2).
012300         10  FILLER                           PIC X(29).
012400*----------------------------------------------------------------*
012500*  FIELD-SERVICE VIEW OF THE SAME PHYSICAL RECORD - NOT USED BY  *
012600*  THIS PROGRAM, KEPT SO THE LAYOUT STAYS BYTE-FOR-BYTE          *
012700*  COMPATIBLE WITH ZFP.TIP01'S DETAIL-RECORD-2.                  *
012800*----------------------------------------------------------------*
012900     05  ZFR-DETAIL-RECORD-2 REDEFINES ZFR-DETAIL-RECORD-1.
013000*            ALTERNATE VIEW OF PROFILE-ID - SAME BYTES AS
013100*            ZFR-PROFILE-ID ABOVE.
013200         10  ZFR-ALT-PROFILE-ID               PIC 9(9).
013300*            ALTERNATE VIEW OF USER-ID - SAME BYTES AS
013400*            ZFR-USER-ID ABOVE.
013500         10  ZFR-ALT-USER-ID                  PIC 9(9).
013600*            DATE ZFP.TIP01 LAST REFRESHED THIS PROFILE'S FIRE
013700*            NUMBER - CENTURY/YEAR/MONTH/DAY BROKEN OUT BELOW.
013800         10  ZFR-REFRESH-RUN-DTE.
013900             15  ZFR-REFRESH-RUN-CC           PIC 9(2).
014000             15  ZFR-REFRESH-RUN-YY           PIC 9(2).
014100             15  ZFR-REFRESH-RUN-MM            PIC 9(2).
014200             15  ZFR-REFRESH-RUN-DD            PIC 9(2).
014300*            FIRE NUMBER BEFORE THE LAST REFRESH - CARRIED BY
014400*            ZFP.TIP01 FOR DELTA REPORTING, NOT USED HERE.
014500         10  ZFR-PRIOR-FIRE-NUMBER-AMT        PIC S9(13)V9(2).
014600*            CHANGE IN FIRE NUMBER SINCE THE PRIOR REFRESH -
014700*            ALSO NOT USED BY THIS PROGRAM.
014800         10  ZFR-FIRE-NUMBER-DELTA-AMT        PIC S9(13)V9(2).
014900         10  FILLER                           PIC X(77).
015000*    TRAILER VIEW - MATCHES ZFP.TIP01'S TRAILER RECORD SHAPE,
015100*    NOT READ BY THIS PROGRAM (FPT ROWS ARE SKIPPED ABOVE).
015200     05  ZFR-TRAILER-RECORD REDEFINES ZFR-DETAIL-RECORD-1.
015300*            COUNT OF PROFILE ROWS ZFP.TIP01 WROTE TO FPROFOUT
015400*            ON ITS LAST RUN - NOT READ HERE SINCE THIS PROGRAM
015500*            COUNTS ITS OWN ROWS AS IT GOES.
015600         10  ZFR-PROFILES-ON-FILE-CNT         PIC 9(7).
015700         10  FILLER                           PIC X(126).
015800*----------------------------------------------------------------*
015900*  REPORT RECORD - HEADER/DETAIL SHAPE BORROWED FROM THE OLD     *
016000*  858 FEE REPORT COPYBOOK.  ONE HEADER PER PROFILE FOLLOWED BY  *
016100*  ITS PROJECTED-YEAR DETAIL LINES.                              *
016200*----------------------------------------------------------------*
016300 FD  ZFR-FIRE-REPORT-FILE.
016400 01  ZFR-REPORT-RECORD.
016500*        'H' FOR THE ONE HEADER LINE PER PROFILE, 'D' FOR EACH
016600*        YEAR-BY-YEAR DETAIL LINE THAT FOLLOWS IT.
016700     05  ZFR-RPT-RECORD-TYPE-CDE             PIC X(1).
016800         88  ZFR-RPT-TYPE-HEADER                  VALUE 'H'.
016900         88  ZFR-RPT-TYPE-DETAIL                  VALUE 'D'.
017000*        THE TWO 88-LEVELS ABOVE DRIVE WHICH GROUP BELOW
017100*        (HEADER-RECORD-AREA OR DETAIL-RECORD-AREA) A GIVEN
017200*        OUTPUT LINE WAS BUILT FROM.
017300*    HEADER LINE - THE PROJECTION SUMMARY FOR ONE MEMBER.
017400     05  ZFR-HEADER-RECORD-AREA.
017500*            MEMBER THIS HEADER LINE SUMMARIZES.
017600         10  ZFR-HDR-USER-ID                 PIC 9(9).
017700         10  ZFR-HDR-CURRENT-AGE-CNT         PIC 9(3).
017800*            FIRE NUMBER AS OF YEAR ZERO OF THE PROJECTION.
017900         10  ZFR-HDR-FIRE-NUMBER-AMT         PIC S9(13)V9(2).
018000*            'Y' IF THE PROJECTION CROSSED THE TARGET WITHIN
018100*            THE 60-YEAR / AGE-100 HORIZON, ELSE 'N'.
018200         10  ZFR-HDR-ACHIEVABLE-CDE          PIC X(1).
018300             88  ZFR-HDR-ACHIEVABLE-YES           VALUE 'Y'.
018400             88  ZFR-HDR-ACHIEVABLE-NO            VALUE 'N'.
018500*            AGE AT WHICH THE TARGET WAS FIRST MET - ZERO IF
018600*            ACHIEVABLE-CDE IS 'N'.
018700         10  ZFR-HDR-FIRE-AGE-CNT            PIC 9(3).
018800*            YEARS FROM CURRENT-AGE-CNT TO FIRE-AGE-CNT - ZERO
018900*            IF ACHIEVABLE-CDE IS 'N'.
019000         10  ZFR-HDR-YEARS-TO-FIRE-CNT       PIC 9(3).
019100*            SAVINGS BALANCE AT THE YEAR THE TARGET WAS MET.
019200         10  ZFR-HDR-SAVINGS-AT-FIRE-AMT     PIC S9(13)V9(2).
019300         10  ZFR-HDR-CURRENT-SAVINGS-AMT     PIC S9(13)V9(2).
019400         10  FILLER                           PIC X(60).
019500*    DETAIL LINE VIEW OF THE SAME PHYSICAL RECORD - ONE PER
019600*    PROJECTED YEAR, WRITTEN FROM THE HOLDING TABLE BELOW.
019700     05  ZFR-DETAIL-RECORD-AREA REDEFINES ZFR-HEADER-RECORD-AREA.
019800         10  ZFR-DTL-AGE-CNT                 PIC 9(3).
019900*            CALENDAR YEAR THIS DETAIL LINE PROJECTS -
020000*            RUN-DATE-CCYY PLUS THE YEAR-LOOP INDEX.
020100         10  ZFR-DTL-YEAR-NBR                 PIC 9(4).
020200*            PROJECTED SAVINGS BALANCE AT THIS AGE.
020300         10  ZFR-DTL-TOTAL-SAVINGS-AMT        PIC S9(13)V9(2).
020400*            CUMULATIVE CONTRIBUTIONS POSTED THROUGH THIS AGE,
020500*            NOT COUNTING INVESTMENT GROWTH.
020600         10  ZFR-DTL-TOTAL-CONTRIB-AMT        PIC S9(13)V9(2).
020700*            TOTAL-SAVINGS-AMT LESS TOTAL-CONTRIB-AMT - THE
020800*            INVESTMENT-GROWTH SHARE OF THE BALANCE.
020900         10  ZFR-DTL-TOTAL-GROWTH-AMT         PIC S9(13)V9(2).
021000*            INFLATION-COMPOUNDED FIRE TARGET FOR THIS YEAR
021100*            (ZF-0095) - NOT THE FLAT FIGURE FROM THE HEADER.
021200         10  ZFR-DTL-FIRE-TARGET-AMT          PIC S9(13)V9(2).
021300*            CONTRIBUTION POSTED IN THIS PARTICULAR YEAR ONLY,
021400*            FLAT OR GROWN PER ZF-0064.
021500         10  ZFR-DTL-ANNUAL-CONTRIB-AMT       PIC S9(13)V9(2).
021600*            'Y' MARKS THE ONE YEAR THE TARGET WAS FIRST MET.
021700         10  ZFR-DTL-MILESTONE-CDE            PIC X(1).
021800             88  ZFR-DTL-MILESTONE-YES            VALUE 'Y'.
021900             88  ZFR-DTL-MILESTONE-NO             VALUE 'N'.
022000         10  FILLER                           PIC X(41).
022100 WORKING-STORAGE SECTION.
022200*    PROGRAM SWITCHES DRIVING THE YEAR LOOP AND OVERALL FLOW.
022300 01  WS-PROGRAM-SWITCHES.
022400*        SET TO 'Y' WHEN FPROFILE HAS BEEN EXHAUSTED.
022500     05  WS-EOF-SW                           PIC X(1) VALUE 'N'.
022600         88  WS-EOF-YES                          VALUE 'Y'.
022700*        SET WHEN THE YEAR LOOP HITS AGE 100 - STOPS THE
022800*        PROJECTION EVEN IF THE TARGET WAS NEVER MET.
022900     05  WS-STOP-YEAR-SW                     PIC X(1) VALUE 'N'.
023000         88  WS-STOP-YEAR-YES                    VALUE 'Y'.
023100*        SET IN 2100-SETUP WHEN THE PROFILE HAS A NONZERO
023200*        CONTRIB-INCR-RATE - DRIVES THE VARIABLE-CONTRIBUTION
023300*        GROWTH PATH IN 3000-PROJECT-YEAR-RTN.
023400     05  WS-VARIABLE-CONTRIB-SW              PIC X(1) VALUE 'N'.
023500         88  WS-VARIABLE-CONTRIB-YES             VALUE 'Y'.
023600*        SET THE FIRST YEAR SAVINGS CROSSES THE INFLATED FIRE
023700*        TARGET - ONCE SET, STAYS SET FOR THE REST OF THE RUN.
023800     05  WS-FIRE-AGE-FOUND-SW                PIC X(1) VALUE 'N'.
023900         88  WS-FIRE-AGE-FOUND-YES               VALUE 'Y'.
024000*    RUN-TOTAL COUNTERS FOR THE 9000-TERMINATE-RTN DISPLAY.
024100 77  WS-PROFILES-READ-CNT                    PIC S9(7) COMP.
024200 77  WS-PROFILES-PROJECTED-CNT               PIC S9(7) COMP.
024300*    RUN-DATE PARM READ FROM SYSIN - SUPPLIES THE STARTING
024400*    CALENDAR YEAR FOR THE DTL-YEAR-NBR COLUMN ON THE REPORT.
024500 01  WS-RUN-DATE-AREA.
024600     05  WS-RUN-DATE-PARM                    PIC 9(8).
024700     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-PARM.
024800         10  WS-RUN-DATE-CCYY                PIC 9(4).
024900         10  WS-RUN-DATE-MM                   PIC 9(2).
025000         10  WS-RUN-DATE-DD                   PIC 9(2).
025100*    PER-PROFILE WORKING FIGURES, SET UP ONCE IN 2100-SETUP AND
025200*    CARRIED (OR ACCUMULATED) THROUGH EVERY PASS OF THE YEAR
025300*    LOOP FOR THAT PROFILE.
025400 01  WS-PROJECTION-WORK.
025500*        MONTHLY-CONTRIB-AMT ANNUALIZED - THE BASE CONTRIBUTION
025600*        BEFORE ANY CONTRIB-INCR-RATE GROWTH IS APPLIED.
025700     05  WS-BASE-ANNUAL-CONTRIB-AMT          PIC S9(13)V9(2).
025800*        MONTHLY-EXPENSE-AMT ANNUALIZED.
025900     05  WS-ANNUAL-EXPENSE-AMT                PIC S9(13)V9(2).
026000*        UNROUNDED FIRE NUMBER, CARRIED TO EIGHT DECIMALS SO
026100*        THE 60-YEAR INFLATION COMPOUND IN 3000-PROJECT-YEAR
026200*        DOES NOT ACCUMULATE ROUNDING ERROR - SEE ZF-0136.
026300     05  WS-RAW-FIRE-NUMBER                   PIC S9(13)V9(8).
026400*        ROUNDED FIRE NUMBER FOR DISPLAY ON THE HEADER LINE
026500*        ONLY - NEVER USED IN THE YEAR-LOOP ARITHMETIC.
026600     05  WS-FIRE-NUMBER-AMT                   PIC S9(13)V9(2).
026700*        (1+RETURN)/(1+INFLATION) - 1 - THE INFLATION-ADJUSTED
026800*        REAL RATE OF RETURN APPLIED TO THE SAVINGS BALANCE
026900*        EACH PROJECTED YEAR.
027000     05  WS-REAL-RETURN-RATE                  PIC S9(3)V9(8).
027100*        RUNNING SAVINGS BALANCE ACROSS THE YEAR LOOP.
027200     05  WS-SAVINGS-AMT                       PIC S9(13)V9(8).
027300*        RUNNING TOTAL OF CONTRIBUTIONS (NOT GROWTH) ACROSS
027400*        THE YEAR LOOP - USED TO BACK INTO GROWTH-AMT BELOW.
027500     05  WS-TOTAL-CONTRIB-AMT                 PIC S9(13)V9(8).
027600*        SAVINGS-AMT LESS TOTAL-CONTRIB-AMT FOR THE CURRENT
027700*        YEAR - THE INVESTMENT-GROWTH PORTION OF THE BALANCE.
027800     05  WS-GROWTH-AMT                        PIC S9(13)V9(8).
027900*        THE FIRE TARGET FOR THE CURRENT PROJECTED YEAR, AFTER
028000*        INFLATION COMPOUNDING (ZF-0095).
028100     05  WS-INFLATED-FIRE-NUMBER-AMT          PIC S9(13)V9(8).
028200*        THIS YEAR'S CONTRIBUTION - EITHER FLAT OR GROWN BY
028300*        CONTRIB-INCR-RATE, PER WS-VARIABLE-CONTRIB-SW.
028400     05  WS-YEAR-CONTRIBUTION-AMT             PIC S9(13)V9(8).
028500*        SAVINGS BALANCE AT THE YEAR THE TARGET WAS FIRST MET.
028600     05  WS-SAVINGS-AT-FIRE-AMT               PIC S9(13)V9(8).
028700     05  WS-CURRENT-YEAR-NBR                  PIC 9(4) COMP.
028800     05  WS-DISPLAY-YEAR-NBR                  PIC 9(4) COMP.
028900*        DRIVES THE YEAR LOOP - 0 THROUGH 60.
029000     05  WS-YEAR-INDEX                        PIC 9(3) COMP.
029100*        MEMBER'S AGE IN THE CURRENT PROJECTED YEAR.
029200     05  WS-AGE-CNT                           PIC 9(3) COMP.
029300*        AGE AT WHICH THE FIRE TARGET WAS FIRST MET.
029400     05  WS-FIRE-AGE-CNT                      PIC 9(3) COMP.
029500*    SCRATCH AREA FOR THE GENERIC COMPOUND-INTEREST ROUTINE
029600*    SHARED BY THE INFLATION AND CONTRIBUTION-GROWTH FACTORS.
029700 01  WS-COMPOUND-WORK.
029800     05  WS-COMPOUND-BASE-RATE                PIC S9(3)V9(8).
029900     05  WS-COMPOUND-EXPONENT                 PIC 9(3) COMP.
030000     05  WS-COMPOUND-RESULT                   PIC S9(3)V9(8).
030100     05  WS-COMPOUND-CTR                      PIC 9(3) COMP.
030200*----------------------------------------------------------------*
030300*  PROJECTED-YEAR HOLDING TABLE - FILLED DURING 3000-PROJECT-YEAR*
030400*  AND DUMPED TO FIRERPT AFTER THE SUMMARY HEADER LINE IS KNOWN, *
030500*  SINCE FIRE-AGE / YEARS-TO-FIRE ARE NOT KNOWN UNTIL THE YEAR   *
030600*  LOOP COMPLETES.                                               *
030700*----------------------------------------------------------------*
030800 01  WS-YEAR-TABLE.
030900*        ONE ENTRY PER PROJECTED YEAR, INDEX 1 = YEAR ZERO,
031000*        UP TO 61 ENTRIES FOR THE 60-YEAR HORIZON (ZF-0044).
031100*        SEE THE FIELD-LEVEL COMMENTS ON THE MATCHING ZFR-DTL-
031200*        FIELDS ABOVE - THIS GROUP IS THE WORKING-STORAGE
031300*        MIRROR OF THAT REPORT LAYOUT.
031400     05  WS-YEAR-ENTRY OCCURS 61 TIMES.
031500         10  WS-TBL-AGE-CNT                   PIC 9(3).
031600         10  WS-TBL-YEAR-NBR                   PIC 9(4).
031700         10  WS-TBL-SAVINGS-AMT                PIC S9(13)V9(2).
031800         10  WS-TBL-CONTRIB-AMT                PIC S9(13)V9(2).
031900         10  WS-TBL-GROWTH-AMT                 PIC S9(13)V9(2).
032000         10  WS-TBL-FIRE-TARGET-AMT            PIC S9(13)V9(2).
032100         10  WS-TBL-ANNUAL-CONTRIB-AMT         PIC S9(13)V9(2).
032200         10  WS-TBL-MILESTONE-CDE              PIC X(1).
032300*    SUBSCRIPT AND ENTRY COUNT FOR THE HOLDING TABLE ABOVE.
032400 01  WS-TABLE-CONTROL.
032500     05  WS-TBL-SUB                           PIC 9(3) COMP.
032600     05  WS-TBL-ENTRY-CNT                     PIC 9(3) COMP.
032700*----------------------------------------------------------------*
032800 PROCEDURE DIVISION.
032900*----------------------------------------------------------------*
033000*    OPENS THE FILES, PROJECTS EVERY DETAIL PROFILE ON FPROFILE,
033100*    AND CLOSES OUT WITH THE RUN COUNTS.
033200 0000-MAINLINE.
033300     PERFORM 1000-INITIALIZE-RTN THRU 1000-EXIT.
033400     PERFORM 2000-PROJECT-PROFILE-RTN THRU 2000-EXIT
033500         UNTIL WS-EOF-YES.
033600*    NO MORE PROFILES LEFT TO PROJECT - FALL THROUGH TO
033700*    CLOSE-OUT.
033800     PERFORM 9000-TERMINATE-RTN THRU 9000-EXIT.
033900     STOP RUN.
034000*
034100*    ACCEPTS THE RUN-DATE PARM, OPENS BOTH FILES, AND PRIMES
034200*    THE READ-AHEAD FOR THE MAINLINE LOOP.
034300 1000-INITIALIZE-RTN.
034400     ACCEPT WS-RUN-DATE-PARM FROM SYSIN.
034500     MOVE ZEROES TO WS-PROFILES-READ-CNT
034600                     WS-PROFILES-PROJECTED-CNT.
034700     OPEN INPUT  ZFR-FIRE-PROFILE-FILE.
034800     OPEN OUTPUT ZFR-FIRE-REPORT-FILE.
034900*    PRIME THE READ-AHEAD SO 0000-MAINLINE'S LOOP TEST SEES
035000*    THE FIRST RECORD (OR IMMEDIATE EOF) RIGHT AWAY.
035100     PERFORM 2900-READ-PROFILE-RTN THRU 2900-EXIT.
035200 1000-EXIT.
035300     EXIT.
035400*
035500*    ONE COMPLETE PROJECTION FOR ONE PROFILE - SET UP THE        *
035600*    CONSTANTS, RUN THE YEAR LOOP INTO THE TABLE, THEN WRITE THE *
035700*    HEADER AND ITS DETAIL LINES.                                *
035800 2000-PROJECT-PROFILE-RTN.
035900*        TRAILER ROWS (FPT) ARE SKIPPED - ONLY DETAIL PROFILES
036000*        (FPR) ARE PROJECTED.
036100     IF ZFR-PROFILE-DETAIL
036200         ADD 1 TO WS-PROFILES-READ-CNT
036300         PERFORM 2100-SETUP-PROJECTION-RTN THRU 2100-EXIT
036400         PERFORM 3000-PROJECT-YEAR-RTN THRU 3000-EXIT
036500             UNTIL WS-YEAR-INDEX > 60 OR WS-STOP-YEAR-YES
036600         MOVE WS-YEAR-INDEX TO WS-TBL-ENTRY-CNT
036700         PERFORM 2800-WRITE-HEADER-RTN THRU 2800-EXIT
036800         PERFORM 2850-WRITE-DETAILS-RTN THRU 2850-EXIT
036900*            ONE PROFILE FULLY PROJECTED AND WRITTEN.
037000         ADD 1 TO WS-PROFILES-PROJECTED-CNT
037100     END-IF.
037200     PERFORM 2900-READ-PROFILE-RTN THRU 2900-EXIT.
037300 2000-EXIT.
037400     EXIT.
037500*
037600*    SEE ZFP.TIP01'S FIRE-NUMBER CALC ABOVE - STEPS 1 THRU 5 OF  *
037700*    THE PROJECTION.                                             *
037800 2100-SETUP-PROJECTION-RTN.
037900*    STEP 1 - ANNUALIZE THE MONTHLY FIGURES CARRIED ON THE
038000*    PROFILE.
038100     COMPUTE WS-BASE-ANNUAL-CONTRIB-AMT ROUNDED =
038200         ZFR-MONTHLY-CONTRIB-AMT * 12.
038300     COMPUTE WS-ANNUAL-EXPENSE-AMT ROUNDED =
038400         ZFR-MONTHLY-EXPENSE-AMT * 12.
038500*        A ZERO SAFE-WITHDRAW-RATE WOULD DIVIDE BY ZERO -
038600*        TREAT AN UNSET RATE AS A ZERO FIRE-NUMBER.
038700     IF ZFR-SAFE-WITHDRAW-RATE = ZEROES
038800         MOVE ZEROES TO WS-RAW-FIRE-NUMBER
038900                         WS-FIRE-NUMBER-AMT
039000     ELSE
039100         COMPUTE WS-RAW-FIRE-NUMBER =
039200             WS-ANNUAL-EXPENSE-AMT / ZFR-SAFE-WITHDRAW-RATE
039300         COMPUTE WS-FIRE-NUMBER-AMT ROUNDED =
039400             WS-RAW-FIRE-NUMBER
039500     END-IF.
039600*        REAL RETURN NETS OUT INFLATION FROM THE EXPECTED
039700*        NOMINAL RETURN BEFORE THE YEAR LOOP APPLIES GROWTH.
039800*    STEP 3 - NET THE EXPECTED RETURN AGAINST INFLATION SO THE
039900*    YEAR LOOP GROWS THE BALANCE IN TODAY'S DOLLARS.
040000     COMPUTE WS-REAL-RETURN-RATE =
040100         (1 + ZFR-EXPECT-RETURN-RATE) /
040200         (1 + ZFR-INFLATION-RATE) - 1.
040300*    STEP 4 - DECIDE WHETHER THIS PROFILE GROWS ITS
040400*    CONTRIBUTION EACH YEAR OR HOLDS IT FLAT.
040500     IF ZFR-CONTRIB-INCR-RATE > ZEROES
040600         MOVE 'Y' TO WS-VARIABLE-CONTRIB-SW
040700     ELSE
040800         MOVE 'N' TO WS-VARIABLE-CONTRIB-SW
040900     END-IF.
041000*    STEP 5 - SEED THE RUNNING TOTALS FROM YEAR ZERO.
041100     MOVE ZFR-CURRENT-SAVINGS-AMT TO WS-SAVINGS-AMT.
041200     MOVE ZFR-CURRENT-SAVINGS-AMT TO WS-TOTAL-CONTRIB-AMT.
041300     MOVE 'N' TO WS-FIRE-AGE-FOUND-SW.
041400     MOVE 'N' TO WS-STOP-YEAR-SW.
041500     MOVE ZEROES TO WS-FIRE-AGE-CNT
041600                     WS-SAVINGS-AT-FIRE-AMT
041700                     WS-YEAR-INDEX.
041800     MOVE WS-RUN-DATE-CCYY TO WS-CURRENT-YEAR-NBR.
041900 2100-EXIT.
042000     EXIT.
042100*
042200*    BUILDS THE ONE HEADER LINE FOR THIS PROFILE - WHETHER THE
042300*    TARGET WAS MET, AT WHAT AGE, AND THE BALANCE AT THAT YEAR.
042400 2800-WRITE-HEADER-RTN.
042500     MOVE SPACES TO ZFR-REPORT-RECORD.
042600     MOVE 'H' TO ZFR-RPT-RECORD-TYPE-CDE.
042700*    CARRY THE MEMBER'S IDENTIFYING AND STARTING FIGURES
042800*    STRAIGHT FROM THE PROFILE ONTO THE HEADER LINE.
042900     MOVE ZFR-USER-ID TO ZFR-HDR-USER-ID.
043000     MOVE ZFR-CURRENT-AGE-CNT TO ZFR-HDR-CURRENT-AGE-CNT.
043100     MOVE WS-FIRE-NUMBER-AMT TO ZFR-HDR-FIRE-NUMBER-AMT.
043200     MOVE ZFR-CURRENT-SAVINGS-AMT TO ZFR-HDR-CURRENT-SAVINGS-AMT.
043300     IF WS-FIRE-AGE-FOUND-YES
043400         MOVE 'Y' TO ZFR-HDR-ACHIEVABLE-CDE
043500         MOVE WS-FIRE-AGE-CNT TO ZFR-HDR-FIRE-AGE-CNT
043600         COMPUTE ZFR-HDR-YEARS-TO-FIRE-CNT =
043700             WS-FIRE-AGE-CNT - ZFR-CURRENT-AGE-CNT
043800         COMPUTE ZFR-HDR-SAVINGS-AT-FIRE-AMT ROUNDED =
043900             WS-SAVINGS-AT-FIRE-AMT
044000     ELSE
044100         MOVE 'N' TO ZFR-HDR-ACHIEVABLE-CDE
044200         MOVE ZEROES TO ZFR-HDR-FIRE-AGE-CNT
044300                         ZFR-HDR-YEARS-TO-FIRE-CNT
044400                         ZFR-HDR-SAVINGS-AT-FIRE-AMT
044500     END-IF.
044600     WRITE ZFR-REPORT-RECORD.
044700 2800-EXIT.
044800     EXIT.
044900*
045000*    WRITES EVERY DETAIL LINE ACCUMULATED IN THE YEAR TABLE FOR
045100*    THIS PROFILE, IN ORDER, AFTER THE HEADER LINE IS WRITTEN.
045200 2850-WRITE-DETAILS-RTN.
045300     PERFORM 2860-WRITE-ONE-DETAIL-RTN THRU 2860-EXIT
045400         VARYING WS-TBL-SUB FROM 1 BY 1
045500         UNTIL WS-TBL-SUB > WS-TBL-ENTRY-CNT.
045600 2850-EXIT.
045700     EXIT.
045800*
045900*    WRITES ONE DETAIL LINE FROM THE YEAR TABLE ENTRY AT
046000*    WS-TBL-SUB.
046100 2860-WRITE-ONE-DETAIL-RTN.
046200     MOVE SPACES TO ZFR-REPORT-RECORD.
046300*    FILL THE DETAIL AREA FROM THE HOLDING-TABLE ENTRY AT THE
046400*    CURRENT SUBSCRIPT.
046500     MOVE 'D' TO ZFR-RPT-RECORD-TYPE-CDE.
046600     MOVE WS-TBL-AGE-CNT (WS-TBL-SUB) TO ZFR-DTL-AGE-CNT.
046700     MOVE WS-TBL-YEAR-NBR (WS-TBL-SUB) TO ZFR-DTL-YEAR-NBR.
046800     MOVE WS-TBL-SAVINGS-AMT (WS-TBL-SUB)
046900         TO ZFR-DTL-TOTAL-SAVINGS-AMT.
047000     MOVE WS-TBL-CONTRIB-AMT (WS-TBL-SUB)
047100         TO ZFR-DTL-TOTAL-CONTRIB-AMT.
047200     MOVE WS-TBL-GROWTH-AMT (WS-TBL-SUB)
047300         TO ZFR-DTL-TOTAL-GROWTH-AMT.
047400     MOVE WS-TBL-FIRE-TARGET-AMT (WS-TBL-SUB)
047500         TO ZFR-DTL-FIRE-TARGET-AMT.
047600     MOVE WS-TBL-ANNUAL-CONTRIB-AMT (WS-TBL-SUB)
047700         TO ZFR-DTL-ANNUAL-CONTRIB-AMT.
047800     MOVE WS-TBL-MILESTONE-CDE (WS-TBL-SUB)
047900         TO ZFR-DTL-MILESTONE-CDE.
048000     WRITE ZFR-REPORT-RECORD.
048100 2860-EXIT.
048200     EXIT.
048300*
048400*    READS THE NEXT PROFILE ROW FROM FPROFILE, SETTING THE
048500*    END-OF-FILE SWITCH WHEN THE MASTER IS EXHAUSTED.
048600 2900-READ-PROFILE-RTN.
048700     READ ZFR-FIRE-PROFILE-FILE
048800         AT END
048900             MOVE 'Y' TO WS-EOF-SW
049000             GO TO 2900-EXIT
049100     END-READ.
049200 2900-EXIT.
049300     EXIT.
049400*
049500*    ONE YEAR OF THE PROJECTION - SEE ZF-0095/ZF-0136 ABOVE.     *
049600 3000-PROJECT-YEAR-RTN.
049700*    STEP 1 OF THE YEAR - WORK OUT THE MEMBER'S AGE AND THE
049800*    CALENDAR YEAR THIS PASS REPRESENTS.
049900     COMPUTE WS-AGE-CNT = ZFR-CURRENT-AGE-CNT + WS-YEAR-INDEX.
050000     COMPUTE WS-DISPLAY-YEAR-NBR =
050100         WS-CURRENT-YEAR-NBR + WS-YEAR-INDEX.
050200*        COMPOUND THE FIRE TARGET FORWARD BY INFLATION FOR
050300*        THIS MANY YEARS (ZF-0095).
050400     COMPUTE WS-COMPOUND-BASE-RATE = 1 + ZFR-INFLATION-RATE.
050500     MOVE WS-YEAR-INDEX TO WS-COMPOUND-EXPONENT.
050600     PERFORM 4000-COMPOUND-RATE-RTN THRU 4000-EXIT.
050700     COMPUTE WS-INFLATED-FIRE-NUMBER-AMT =
050800         WS-RAW-FIRE-NUMBER * WS-COMPOUND-RESULT.
050900*        WHEN THE MEMBER MODELS A RAISE, GROW THE BASE
051000*        CONTRIBUTION BY THE SAME COMPOUND-RATE ROUTINE;
051100*        OTHERWISE THE CONTRIBUTION STAYS FLAT (ZF-0064).
051200     IF WS-VARIABLE-CONTRIB-YES
051300         COMPUTE WS-COMPOUND-BASE-RATE = 1 + ZFR-CONTRIB-INCR-RATE
051400         MOVE WS-YEAR-INDEX TO WS-COMPOUND-EXPONENT
051500         PERFORM 4000-COMPOUND-RATE-RTN THRU 4000-EXIT
051600         COMPUTE WS-YEAR-CONTRIBUTION-AMT =
051700             WS-BASE-ANNUAL-CONTRIB-AMT * WS-COMPOUND-RESULT
051800     ELSE
051900         MOVE WS-BASE-ANNUAL-CONTRIB-AMT
052000             TO WS-YEAR-CONTRIBUTION-AMT
052100     END-IF.
052200*        FIRST YEAR SAVINGS REACHES THE INFLATED TARGET IS
052300*        RECORDED PERMANENTLY - LATER YEARS DO NOT OVERWRITE IT.
052400     IF NOT WS-FIRE-AGE-FOUND-YES
052500         AND WS-SAVINGS-AMT NOT < WS-INFLATED-FIRE-NUMBER-AMT
052600             MOVE 'Y' TO WS-FIRE-AGE-FOUND-SW
052700             MOVE WS-AGE-CNT TO WS-FIRE-AGE-CNT
052800             MOVE WS-SAVINGS-AMT TO WS-SAVINGS-AT-FIRE-AMT
052900     END-IF.
053000     PERFORM 3900-STORE-YEAR-RTN THRU 3900-EXIT.
053100*        AGE 100 IS THE HARD STOP REGARDLESS OF WHETHER THE
053200*        TARGET WAS EVER MET (ZF-0044'S 60-YEAR HORIZON).
053300     IF WS-AGE-CNT NOT < 100
053400         MOVE 'Y' TO WS-STOP-YEAR-SW
053500     ELSE
053600         COMPUTE WS-GROWTH-AMT =
053700             WS-SAVINGS-AMT * WS-REAL-RETURN-RATE
053800         COMPUTE WS-SAVINGS-AMT = WS-SAVINGS-AMT + WS-GROWTH-AMT
053900             + WS-YEAR-CONTRIBUTION-AMT
054000         COMPUTE WS-TOTAL-CONTRIB-AMT =
054100             WS-TOTAL-CONTRIB-AMT + WS-YEAR-CONTRIBUTION-AMT
054200     END-IF.
054300     ADD 1 TO WS-YEAR-INDEX.
054400 3000-EXIT.
054500     EXIT.
054600*
054700*    COPIES THE CURRENT YEAR'S WORKING FIGURES INTO THE YEAR
054800*    TABLE SO 2850-WRITE-DETAILS-RTN CAN WRITE THEM OUT ONCE
054900*    THE FULL PROJECTION FOR THIS PROFILE IS KNOWN.
055000 3900-STORE-YEAR-RTN.
055100*    THE TABLE IS ONE-BASED WHILE WS-YEAR-INDEX STARTS AT ZERO,
055200*    SO THE SUBSCRIPT IS ALWAYS INDEX-PLUS-ONE.
055300     COMPUTE WS-TBL-SUB = WS-YEAR-INDEX + 1.
055400     MOVE WS-AGE-CNT TO WS-TBL-AGE-CNT (WS-TBL-SUB).
055500     MOVE WS-DISPLAY-YEAR-NBR TO WS-TBL-YEAR-NBR (WS-TBL-SUB).
055600     COMPUTE WS-TBL-SAVINGS-AMT (WS-TBL-SUB) ROUNDED =
055700         WS-SAVINGS-AMT.
055800     COMPUTE WS-TBL-CONTRIB-AMT (WS-TBL-SUB) ROUNDED =
055900         WS-TOTAL-CONTRIB-AMT.
056000     COMPUTE WS-TBL-GROWTH-AMT (WS-TBL-SUB) ROUNDED =
056100         WS-SAVINGS-AMT - WS-TOTAL-CONTRIB-AMT.
056200     COMPUTE WS-TBL-FIRE-TARGET-AMT (WS-TBL-SUB) ROUNDED =
056300         WS-INFLATED-FIRE-NUMBER-AMT.
056400     COMPUTE WS-TBL-ANNUAL-CONTRIB-AMT (WS-TBL-SUB) ROUNDED =
056500         WS-YEAR-CONTRIBUTION-AMT.
056600     IF WS-FIRE-AGE-FOUND-YES AND WS-FIRE-AGE-CNT = WS-AGE-CNT
056700         MOVE 'Y' TO WS-TBL-MILESTONE-CDE (WS-TBL-SUB)
056800     ELSE
056900         MOVE 'N' TO WS-TBL-MILESTONE-CDE (WS-TBL-SUB)
057000     END-IF.
057100 3900-EXIT.
057200     EXIT.
057300*
057400*    GENERIC (1+RATE) ** EXPONENT BY REPEATED MULTIPLICATION -   *
057500*    USED FOR BOTH THE INFLATION-ADJUSTED FIRE TARGET AND THE    *
057600*    VARIABLE-CONTRIBUTION GROWTH FACTOR.  SEE ZF-0095 ABOVE.    *
057700 4000-COMPOUND-RATE-RTN.
057800*    STARTING VALUE FOR (1+RATE) ** 0 IS 1 - THE LOOP BELOW
057900*    THEN MULTIPLIES IN ONE FACTOR PER YEAR OF EXPONENT.
058000     MOVE 1 TO WS-COMPOUND-RESULT.
058100     PERFORM 4100-MULTIPLY-RTN THRU 4100-EXIT
058200         VARYING WS-COMPOUND-CTR FROM 1 BY 1
058300         UNTIL WS-COMPOUND-CTR > WS-COMPOUND-EXPONENT.
058400 4000-EXIT.
058500     EXIT.
058600*
058700*    ONE MULTIPLICATION STEP OF THE COMPOUND-RATE LOOP ABOVE.
058800 4100-MULTIPLY-RTN.
058900     COMPUTE WS-COMPOUND-RESULT =
059000         WS-COMPOUND-RESULT * WS-COMPOUND-BASE-RATE.
059100 4100-EXIT.
059200     EXIT.
059300*
059400*    CLOSES BOTH FILES AND DISPLAYS THE RUN COUNTS ON THE JOB
059500*    LOG FOR EDP OPS.
059600 9000-TERMINATE-RTN.
059700*    NORMAL END OF JOB - BOTH FILES ARE CLOSED BEFORE THE RUN
059800*    TOTALS ARE DISPLAYED FOR THE OPERATOR.
059900     CLOSE ZFR-FIRE-PROFILE-FILE.
060000     CLOSE ZFR-FIRE-REPORT-FILE.
060100     DISPLAY 'ZFR-FIRE-PROJECTION - PROFILES READ        : '
060200         WS-PROFILES-READ-CNT.
060300     DISPLAY 'ZFR-FIRE-PROJECTION - PROFILES PROJECTED   : '
060400         WS-PROFILES-PROJECTED-CNT.
060500 9000-EXIT.
060600     EXIT.
