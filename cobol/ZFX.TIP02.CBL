000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZFX-RECURRING-ACTIVITY.
000300 AUTHOR.        R D HOLLAND.
000400 INSTALLATION.  MIDSTATE EMPLOYEES CREDIT UNION - EDP DIV.
000500 DATE-WRITTEN.  09/02/1987.
000600 DATE-COMPILED.
000700 SECURITY.      MFPS PRODUCTION - RESTRICTED - EDP USE ONLY.
000800*----------------------------------------------------------------*
000900*                    C H A N G E   L O G                         *
001000*----------------------------------------------------------------*
001100*  DATE      BY   TICKET    DESCRIPTION                          *
001200*  --------  ---  --------  -------------------------------------*
001300*  09/02/87  RDH  ZF-0002   ORIGINAL PROGRAM.  GENERATES A POSTED*
001400*                           CASH-FLOW ENTRY FOR EACH RECURRING   *
001500*                           ITEM DUE ON OR BEFORE THE RUN DATE   *
001600*                           AND ROLLS THE ITEM'S NEXT-DUE DATE.  *
001700*  01/14/89  RDH  ZF-0017   MONTHLY ROLL DID NOT CLAMP THE DAY TO*
001800*                           MONTH END - A JAN 31 ITEM BLEW UP ON *
001900*                           THE FEBRUARY RUN.  ADDED THE DAYS-IN-*
002000*                           MONTH TABLE AND CLAMP LOGIC.         *
002100*  07/23/91  TLW  ZF-0034   YEARLY ROLL OF A FEB 29 ITEM DID NOT *
002200*                           BACK DOWN TO FEB 28 IN A NON-LEAP    *
002300*                           YEAR.  ADDED LEAP-YEAR CHECK.        *
002400*  04/11/94  PJM  ZF-0055   GENERATED ENTRY DESCRIPTION NOW      *
002500*                           PREFIXED '[AUTO] ' PER MEMBER SVCS   *
002600*                           REQUEST SO STATEMENTS CAN TELL THEM  *
002700*                           APART FROM HAND-KEYED ENTRIES.       *
002800*  08/19/98  DKB  ZF-Y2K1   YEAR 2000 REMEDIATION - POSTING-DTE  *
002900*                           AND NEXT-EXEC-DTE EXPANDED TO FULL   *
003000*                           4-DIGIT CENTURY/YEAR.  LEAP-YEAR     *
003100*                           ROUTINE VERIFIED FOR YEAR 2000.      *
003200*  02/11/99  DKB  ZF-Y2K2   FINAL Y2K SIGN-OFF - RAN PARALLEL    *
003300*                           AGAINST PRIOR MONTH-END OUTPUT.      *
003400*  11/02/04  MFS  ZF-0097   WEEKLY RECURRENCE TYPE ADDED - WAS   *
003500*                           DAILY/MONTHLY/YEARLY ONLY BEFORE.    *
003600*  10/19/11  CAO  ZF-0120   MOVED RUN-DATE PARM READ TO THE NEW  *
003700*                           SYSIN-STYLE ACCEPT FOR CONSISTENCY   *
003800*                           WITH THE REST OF THE MFPS SUITE.     *
003900*----------------------------------------------------------------*
004000*  PURPOSE - THIS PROGRAM WALKS THE ACTIVITY MASTER LOOKING FOR  *
004100*  RECURRING ENTRIES WHOSE NEXT-EXEC-DTE HAS ARRIVED.  FOR EACH  *
004200*  ONE DUE, IT WRITES A NEW POSTED (NON-RECURRING) ENTRY TO      *
004300*  TRANOUT AND THEN ROLLS THE RECURRING ITEM'S OWN NEXT-EXEC-DTE *
004400*  FORWARD BY ITS RECURRENCE-TYPE-CDE BEFORE WRITING IT BACK.    *
004500*----------------------------------------------------------------*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900*    NO PRINTER OUTPUT ON THIS PROGRAM - C01 IS DECLARED FOR
005000*    CONSISTENCY WITH THE REST OF THE SUITE'S BATCH PROGRAMS.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*    TRANFILE - THE ACTIVITY MASTER, READ ONCE TOP TO BOTTOM.
005500     SELECT ZFX-ACTIVITY-FILE ASSIGN TO TRANFILE
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700*    TRANOUT - EVERY INPUT ROW WRITTEN BACK (ROLLED IF DUE),
005800*    PLUS ONE NEW GENERATED ROW FOR EACH ITEM THAT FIRED.
005900     SELECT ZFX-ACTIVITY-OUT ASSIGN TO TRANOUT
006000         ORGANIZATION IS LINE SEQUENTIAL.
006100 DATA DIVISION.
006200 FILE SECTION.
006300*----------------------------------------------------------------*
006400*  ACTIVITY MASTER RECORD - SAME SHAPE AS THE CASH-FLOW ACTIVITY *
006500*  RECORD USED ELSEWHERE IN THE SUITE, PLUS THE RECURRING FIELDS.*
006600*----------------------------------------------------------------*
006700 FD  ZFX-ACTIVITY-FILE.
006800 01  ZFX-ACTIVITY-RECORD.
006900*        ONLY 'CFA' (CASH-FLOW ACTIVITY) ROWS ARE ON THIS FILE.
007000     05  ZFX-RECORD-TYPE-CDE             PIC X(3).
007100         88  ZFX-CASH-ACTIVITY               VALUE 'CFA'.
007200*        LINE NUMBER WITHIN THE MASTER FILE.
007300     05  ZFX-SEQUENCE-NBR                 PIC 9(5).
007400     05  ZFX-DETAIL-RECORD-1.
007500*            INTERNAL TRANSACTION ROW ID.
007600         10  ZFX-TRANSACTION-ID           PIC 9(9).
007700*            MEMBER THIS TRANSACTION BELONGS TO.
007800         10  ZFX-USER-ID                  PIC 9(9).
007900*            SIGNED TRANSACTION AMOUNT.
008000         10  ZFX-TRANSACTION-AMT          PIC S9(13)V9(2).
008100*            DATE THIS PARTICULAR ROW WAS POSTED.
008200         10  ZFX-POSTING-DTE              PIC 9(8).
008300*        CENTURY/YEAR/MONTH/DAY BREAKOUT OF POSTING-DTE, USED
008400*        BY OTHER PROGRAMS IN THE SUITE - NOT REFERENCED HERE.
008500         10  ZFX-POSTING-DTE-R REDEFINES ZFX-POSTING-DTE.
008600             15  ZFX-POSTING-CCYY         PIC 9(4).
008700             15  ZFX-POSTING-MM           PIC 9(2).
008800             15  ZFX-POSTING-DD           PIC 9(2).
008900*            FREE-TEXT DESCRIPTION - GETS THE '[AUTO] ' PREFIX
009000*            ON GENERATED ENTRIES (ZF-0055).
009100         10  ZFX-DESCRIPTION-TXT          PIC X(40).
009200         10  ZFX-TRANSACTION-TYPE-CDE     PIC X(7).
009300             88  ZFX-TYPE-INCOME              VALUE 'INCOME '.
009400             88  ZFX-TYPE-EXPENSE             VALUE 'EXPENSE'.
009500         10  ZFX-CATEGORY-NAME            PIC X(20).
009600*            'Y' MEANS THIS ROW IS A RECURRING TEMPLATE THAT
009700*            THIS PROGRAM MAY FIRE; 'N' IS A PLAIN POSTED ROW
009800*            (INCLUDING EVERY ROW THIS PROGRAM GENERATES).
009900         10  ZFX-RECURRING-CDE            PIC X(1).
010000             88  ZFX-RECURRING-YES            VALUE 'Y'.
010100             88  ZFX-RECURRING-NO             VALUE 'N'.
010200*            HOW OFTEN A RECURRING ROW REPEATS - DRIVES WHICH
010300*            ADVANCE-DATE PARAGRAPH 3000 CALLS.  WEEKLY WAS
010400*            ADDED UNDER ZF-0097; DAILY/MONTHLY/YEARLY ARE
010500*            ORIGINAL.
010600         10  ZFX-RECURRENCE-TYPE-CDE       PIC X(7).
010700             88  ZFX-RECUR-DAILY              VALUE 'DAILY  '.
010800             88  ZFX-RECUR-WEEKLY             VALUE 'WEEKLY '.
010900             88  ZFX-RECUR-MONTHLY            VALUE 'MONTHLY'.
011000             88  ZFX-RECUR-YEARLY             VALUE 'YEARLY '.
011100*            NEXT DATE THIS RECURRING ROW IS DUE TO FIRE -
011200*            ROLLED FORWARD BY 3000-ADVANCE-NEXT-DATE-RTN EVERY
011300*            TIME THE ROW FIRES.
011400         10  ZFX-NEXT-EXEC-DTE             PIC 9(8).
011500*        CENTURY/YEAR/MONTH/DAY BREAKOUT OF NEXT-EXEC-DTE - THIS
011600*        IS THE VIEW THE DATE-ROLL PARAGRAPHS ACTUALLY WORK IN.
011700         10  ZFX-NEXT-EXEC-DTE-R REDEFINES ZFX-NEXT-EXEC-DTE.
011800             15  ZFX-NEXT-EXEC-CCYY       PIC 9(4).
011900             15  ZFX-NEXT-EXEC-MM         PIC 9(2).
012000             15  ZFX-NEXT-EXEC-DD         PIC 9(2).
012100         10  FILLER                       PIC X(10).
012200*----------------------------------------------------------------*
012300*  BATCH-CONTROL VIEW OF THE SAME PHYSICAL RECORD - NOT WRITTEN  *
012400*  BY THIS PROGRAM, KEPT SO THE FILE LAYOUT MATCHES THE REST OF  *
012500*  THE CASH-FLOW ACTIVITY FILES IN THE SUITE.                    *
012600*----------------------------------------------------------------*
012700     05  ZFX-DETAIL-RECORD-2 REDEFINES ZFX-DETAIL-RECORD-1.
012800*            ALTERNATE VIEW OF TRANSACTION-ID - SAME BYTES AS
012900*            ZFX-TRANSACTION-ID ABOVE.
013000         10  ZFX-ALT-TRANSACTION-ID       PIC 9(9).
013100*            ALTERNATE VIEW OF USER-ID - SAME BYTES AS
013200*            ZFX-USER-ID ABOVE.
013300         10  ZFX-ALT-USER-ID              PIC 9(9).
013400         10  ZFX-RUN-DTE.
013500             15  ZFX-RUN-CC               PIC 9(2).
013600             15  ZFX-RUN-YY               PIC 9(2).
013700             15  ZFX-RUN-MM               PIC 9(2).
013800             15  ZFX-RUN-DD               PIC 9(2).
013900*            NIGHTLY LOAD BATCH THAT WROTE THIS ROW - NOT USED
014000*            BY THIS PROGRAM.
014100         10  ZFX-BATCH-NBR                PIC 9(7).
014200         10  FILLER                       PIC X(101).
014300*    TRAILER VIEW OF THE SAME PHYSICAL RECORD - NOT READ HERE
014400*    SINCE THIS PROGRAM COUNTS ITS OWN ROWS AS IT GOES.
014500     05  ZFX-TRAILER-RECORD REDEFINES ZFX-DETAIL-RECORD-1.
014600*            COUNT OF RECURRING ROWS FIRED ON A PRIOR RUN - NOT
014700*            READ HERE SINCE THIS PROGRAM COUNTS ITS OWN ROWS.
014800         10  ZFX-ACTIVITY-PROCESSED-CNT   PIC 9(7).
014900         10  FILLER                       PIC X(127).
015000*    OUTPUT IS WRITTEN AS A FLAT LINE-SEQUENTIAL RECORD, EITHER
015100*    FROM WS-GENERATED-TXN OR FROM THE ROLLED INPUT RECORD.
015200 FD  ZFX-ACTIVITY-OUT.
015300 01  ZFX-ACTIVITY-OUT-RECORD              PIC X(142).
015400 WORKING-STORAGE SECTION.
015500*    PROGRAM SWITCHES DRIVING THE MAINLINE LOOP.
015600 01  WS-PROGRAM-SWITCHES.
015700*        SET TO 'Y' WHEN TRANFILE HAS BEEN EXHAUSTED.  TESTED BY
015800*        THE PERFORM ... UNTIL IN 0000-MAINLINE.
015900     05  WS-EOF-SW                        PIC X(1)     VALUE 'N'.
016000         88  WS-EOF-YES                       VALUE 'Y'.
016100*    RUN-TOTAL COUNTERS FOR THE 9000-TERMINATE-RTN DISPLAY.
016200 77  WS-ACTIVITY-READ-CNT                 PIC S9(7)  COMP.
016300 77  WS-ACTIVITY-PROCESSED-CNT            PIC S9(7)  COMP.
016400*    RUN-DATE PARM READ FROM SYSIN - AN ITEM FIRES WHEN ITS
016500*    NEXT-EXEC-DTE IS ON OR BEFORE THIS DATE.
016600 01  WS-RUN-DATE-AREA.
016700     05  WS-RUN-DATE-PARM                 PIC 9(8).
016800*----------------------------------------------------------------*
016900*  WS-GENERATED-TXN IS BUILT FROM THE DUE RECURRING RECORD AND   *
017000*  WRITTEN TO TRANOUT AS A NEW, NON-RECURRING, POSTED ENTRY.     *
017100*----------------------------------------------------------------*
017200 01  WS-GENERATED-TXN.
017300     05  WS-GEN-RECORD-TYPE-CDE           PIC X(3)   VALUE 'CFA'.
017400*        NO SEQUENCE OR ID NUMBERING SCHEME IS ASSIGNED FOR
017500*        GENERATED ROWS AT THIS STAGE - THE NIGHTLY LOAD JOB
017600*        ASSIGNS THEM WHEN TRANOUT IS MERGED BACK IN.
017700     05  WS-GEN-SEQUENCE-NBR              PIC 9(5)   VALUE ZEROES.
017800     05  WS-GEN-TRANSACTION-ID            PIC 9(9)   VALUE ZEROES.
017900     05  WS-GEN-USER-ID                   PIC 9(9).
018000     05  WS-GEN-TRANSACTION-AMT           PIC S9(13)V9(2).
018100*        THE GENERATED ENTRY POSTS ON THE DATE THE RECURRING
018200*        ITEM WAS DUE, NOT ON TODAY'S RUN DATE.
018300     05  WS-GEN-POSTING-DTE                PIC 9(8).
018400*        BUILT IN 2100-BUILD-GENERATED-TXN-RTN WITH THE
018500*        '[AUTO] ' PREFIX AHEAD OF THE ORIGINAL TEXT (ZF-0055).
018600     05  WS-GEN-DESCRIPTION-TXT            PIC X(40).
018700     05  WS-GEN-TRANSACTION-TYPE-CDE       PIC X(7).
018800     05  WS-GEN-CATEGORY-NAME              PIC X(20).
018900*        GENERATED ENTRIES ARE ALWAYS PLAIN POSTED ROWS -
019000*        NEVER RECURRING TEMPLATES THEMSELVES.
019100     05  WS-GEN-RECURRING-CDE              PIC X(1)  VALUE 'N'.
019200     05  WS-GEN-RECURRENCE-TYPE-CDE        PIC X(7)  VALUE SPACES.
019300     05  WS-GEN-NEXT-EXEC-DTE              PIC 9(8)  VALUE ZEROES.
019400     05  FILLER                            PIC X(10) VALUE SPACES.
019500*----------------------------------------------------------------*
019600*  DAYS-IN-MONTH TABLE, LOADED FROM A LITERAL THE WAY ALL OF     *
019700*  OUR CONSTANT TABLES ARE LOADED - SEE EEDR3002 STYLE NOTE.     *
019800*----------------------------------------------------------------*
019900 01  WS-DAYS-TABLE-LITERALS.
020000*        JAN-DEC, FEBRUARY CARRIED AS 28 - THE LEAP DAY IS
020100*        ADDED BACK BY 3600-DAYS-IN-MONTH-RTN WHEN NEEDED.
020200     05  WS-DAYS-LITERAL       PIC X(24) VALUE
020300         '312831303130313130313031'.
020400 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-TABLE-LITERALS.
020500     05  WS-DAYS-IN-MONTH      PIC 9(2)  OCCURS 12 TIMES.
020600*    SCRATCH FIELDS FOR THE DATE-ROLL PARAGRAPHS (3100-3600) -
020700*    ALL DATE ARITHMETIC HAPPENS IN THIS WORKING COPY, THEN THE
020800*    RESULT IS MOVED BACK ONTO ZFX-NEXT-EXEC-DTE-R.
020900 01  WS-DATE-ADVANCE-WORK.
021000*        NUMBER OF CALENDAR DAYS TO ADD - SET TO 1 FOR DAILY,
021100*        7 FOR WEEKLY, BEFORE 3150-ADD-N-DAYS-RTN IS CALLED.
021200     05  WS-ADD-DAYS-CNT                  PIC S9(3)  COMP.
021300*        LOOP COUNTER FOR THE ADD-ONE-DAY-AT-A-TIME LOOP.
021400     05  WS-DAY-SUB                       PIC S9(3)  COMP.
021500*        SUBSCRIPT INTO WS-DAYS-IN-MONTH FOR THE CURRENT MONTH.
021600     05  WS-MM-SUB                        PIC S9(3)  COMP.
021700     05  WS-WORK-CCYY                     PIC 9(4).
021800     05  WS-WORK-MM                       PIC 9(2).
021900     05  WS-WORK-DD                       PIC 9(2).
022000*        DAYS IN WS-WORK-MM FOR WS-WORK-CCYY, LEAP YEAR
022100*        ADJUSTED FOR FEBRUARY.
022200     05  WS-DAYS-THIS-MONTH               PIC 9(2).
022300*        SCRATCH QUOTIENTS/REMAINDERS FOR THE DIVIDE-BY-4/100/
022400*        400 LEAP-YEAR TEST IN 3500-CHECK-LEAP-YEAR-RTN.
022500     05  WS-LEAP-QUOTIENT                 PIC 9(4).
022600     05  WS-LEAP-REMAINDER-4              PIC 9(2).
022700     05  WS-LEAP-REMAINDER-100            PIC 9(2).
022800     05  WS-LEAP-REMAINDER-400            PIC 9(3).
022900     05  WS-LEAP-YEAR-SW                  PIC X(1).
023000         88  WS-LEAP-YEAR-YES                 VALUE 'Y'.
023100         88  WS-LEAP-YEAR-NO                  VALUE 'N'.
023200*----------------------------------------------------------------*
023300 PROCEDURE DIVISION.
023400*----------------------------------------------------------------*
023500*    OPENS THE FILES, PROCESSES EVERY ROW ON TRANFILE, AND
023600*    CLOSES OUT WITH THE RUN COUNTS.
023700 0000-MAINLINE.
023800     PERFORM 1000-INITIALIZE-RTN THRU 1000-EXIT.
023900     PERFORM 2000-PROCESS-ACTIVITY-RTN THRU 2000-EXIT
024000         UNTIL WS-EOF-YES.
024100*    NO MORE ACTIVITY ROWS LEFT - FALL THROUGH TO CLOSE-OUT.
024200     PERFORM 9000-TERMINATE-RTN THRU 9000-EXIT.
024300     STOP RUN.
024400*
024500*    ACCEPTS THE RUN-DATE PARM, OPENS BOTH FILES, AND PRIMES THE
024600*    READ-AHEAD FOR THE MAINLINE LOOP.
024700 1000-INITIALIZE-RTN.
024800     ACCEPT WS-RUN-DATE-PARM FROM SYSIN.
024900     MOVE ZEROES TO WS-ACTIVITY-READ-CNT
025000                     WS-ACTIVITY-PROCESSED-CNT.
025100     OPEN INPUT  ZFX-ACTIVITY-FILE.
025200     OPEN OUTPUT ZFX-ACTIVITY-OUT.
025300*    PRIME THE READ-AHEAD SO 0000-MAINLINE'S LOOP TEST SEES
025400*    THE FIRST RECORD (OR IMMEDIATE EOF) RIGHT AWAY.
025500     PERFORM 2900-READ-ACTIVITY-RTN THRU 2900-EXIT.
025600 1000-EXIT.
025700     EXIT.
025800*
025900*    TESTS ONE ACTIVITY ROW.  A RECURRING ROW THAT IS DUE GETS A
026000*    GENERATED POSTED ENTRY WRITTEN AHEAD OF IT, ITS OWN
026100*    NEXT-EXEC-DTE ROLLED FORWARD, AND BOTH ROWS WRITTEN OUT.
026200*    A ROW THAT IS NOT DUE (OR NOT RECURRING) FALLS THROUGH
026300*    UNTOUCHED AND IS NOT COPIED TO TRANOUT AT ALL - ONLY
026400*    RECURRING ROWS THAT FIRE THIS RUN PRODUCE OUTPUT.
026500 2000-PROCESS-ACTIVITY-RTN.
026600     ADD 1 TO WS-ACTIVITY-READ-CNT.
026700     IF ZFX-RECURRING-YES
026800         AND ZFX-NEXT-EXEC-DTE NOT > WS-RUN-DATE-PARM
026900*                THE RECURRING ROW HAS COME DUE - FIRE IT.
027000             PERFORM 2100-BUILD-GENERATED-TXN-RTN THRU 2100-EXIT
027100             WRITE ZFX-ACTIVITY-OUT-RECORD
027200                 FROM WS-GENERATED-TXN
027300*                ROLL THE TEMPLATE'S OWN NEXT-EXEC-DTE FORWARD
027400*                BEFORE WRITING THE TEMPLATE ROW BACK OUT.
027500             PERFORM 3000-ADVANCE-NEXT-DATE-RTN THRU 3000-EXIT
027600             WRITE ZFX-ACTIVITY-OUT-RECORD
027700                 FROM ZFX-ACTIVITY-RECORD
027800             ADD 1 TO WS-ACTIVITY-PROCESSED-CNT
027900     END-IF.
028000     PERFORM 2900-READ-ACTIVITY-RTN THRU 2900-EXIT.
028100 2000-EXIT.
028200     EXIT.
028300*
028400*    BUILDS THE ONE-TIME POSTED ENTRY FOR A RECURRING ROW THAT
028500*    HAS COME DUE - COPIES THE AMOUNT, CATEGORY, AND TYPE FROM
028600*    THE TEMPLATE AND TAGS THE DESCRIPTION '[AUTO] ' (ZF-0055).
028700 2100-BUILD-GENERATED-TXN-RTN.
028800     MOVE ZFX-USER-ID               TO WS-GEN-USER-ID.
028900     MOVE ZFX-TRANSACTION-AMT       TO WS-GEN-TRANSACTION-AMT.
029000*        THE GENERATED ENTRY IS POSTED ON THE DATE IT WAS DUE,
029100*        NOT ON TODAY'S RUN DATE.
029200     MOVE ZFX-NEXT-EXEC-DTE         TO WS-GEN-POSTING-DTE.
029300     STRING '[AUTO] ' DELIMITED BY SIZE
029400         ZFX-DESCRIPTION-TXT DELIMITED BY SIZE
029500         INTO WS-GEN-DESCRIPTION-TXT.
029600       MOVE ZFX-TRANSACTION-TYPE-CDE
029700     TO WS-GEN-TRANSACTION-TYPE-CDE.
029800     MOVE ZFX-CATEGORY-NAME         TO WS-GEN-CATEGORY-NAME.
029900 2100-EXIT.
030000     EXIT.
030100*
030200*    READS THE NEXT ROW FROM TRANFILE, SETTING THE END-OF-FILE
030300*    SWITCH WHEN THE MASTER IS EXHAUSTED.
030400 2900-READ-ACTIVITY-RTN.
030500     READ ZFX-ACTIVITY-FILE
030600         AT END
030700             MOVE 'Y' TO WS-EOF-SW
030800             GO TO 2900-EXIT
030900     END-READ.
031000 2900-EXIT.
031100     EXIT.
031200*
031300*    RECURRING NEXT-DATE RULE - DAILY +1 DAY, WEEKLY +7 DAYS,
031400*    MONTHLY +1 CALENDAR MONTH (DAY CLAMPED TO MONTH END),
031500*    YEARLY +1 YEAR (FEB 29 BACKS DOWN TO FEB 28 IN A NON-LEAP
031600*    YEAR).  SEE ZF-0017 AND ZF-0034 ABOVE.
031700 3000-ADVANCE-NEXT-DATE-RTN.
031800*        WEEKLY WAS ADDED UNDER ZF-0097 - THE WHEN OTHER LEG
031900*        BELOW SHOULD NEVER FIRE IN PRODUCTION SINCE ONLY THE
032000*        FOUR RECURRENCE-TYPE-CDE VALUES ABOVE ARE VALID.
032100     EVALUATE TRUE
032200         WHEN ZFX-RECUR-DAILY
032300             PERFORM 3100-ADVANCE-DAILY-RTN THRU 3100-EXIT
032400         WHEN ZFX-RECUR-WEEKLY
032500             PERFORM 3200-ADVANCE-WEEKLY-RTN THRU 3200-EXIT
032600         WHEN ZFX-RECUR-MONTHLY
032700             PERFORM 3300-ADVANCE-MONTHLY-RTN THRU 3300-EXIT
032800         WHEN ZFX-RECUR-YEARLY
032900             PERFORM 3400-ADVANCE-YEARLY-RTN THRU 3400-EXIT
033000         WHEN OTHER
033100             CONTINUE
033200     END-EVALUATE.
033300 3000-EXIT.
033400     EXIT.
033500*
033600*    DAILY RECURRENCE - ADDS ONE CALENDAR DAY.
033700 3100-ADVANCE-DAILY-RTN.
033800     MOVE 1 TO WS-ADD-DAYS-CNT.
033900     PERFORM 3150-ADD-N-DAYS-RTN THRU 3150-EXIT.
034000 3100-EXIT.
034100     EXIT.
034200*
034300*    WEEKLY RECURRENCE - ADDS SEVEN CALENDAR DAYS (ZF-0097).
034400 3200-ADVANCE-WEEKLY-RTN.
034500     MOVE 7 TO WS-ADD-DAYS-CNT.
034600     PERFORM 3150-ADD-N-DAYS-RTN THRU 3150-EXIT.
034700 3200-EXIT.
034800     EXIT.
034900*
035000*    ADDS WS-ADD-DAYS-CNT CALENDAR DAYS TO NEXT-EXEC-DTE ONE DAY
035100*    AT A TIME, SO MONTH/YEAR ROLLOVERS ARE HANDLED FOR FREE BY
035200*    3110-ADD-ONE-DAY-RTN.
035300 3150-ADD-N-DAYS-RTN.
035400     MOVE ZFX-NEXT-EXEC-CCYY TO WS-WORK-CCYY.
035500     MOVE ZFX-NEXT-EXEC-MM   TO WS-WORK-MM.
035600     MOVE ZFX-NEXT-EXEC-DD   TO WS-WORK-DD.
035700     PERFORM 3110-ADD-ONE-DAY-RTN THRU 3110-EXIT
035800         VARYING WS-DAY-SUB FROM 1 BY 1
035900         UNTIL WS-DAY-SUB > WS-ADD-DAYS-CNT.
036000     MOVE WS-WORK-CCYY TO ZFX-NEXT-EXEC-CCYY.
036100     MOVE WS-WORK-MM   TO ZFX-NEXT-EXEC-MM.
036200     MOVE WS-WORK-DD   TO ZFX-NEXT-EXEC-DD.
036300 3150-EXIT.
036400     EXIT.
036500*
036600*    ADDS A SINGLE CALENDAR DAY TO THE WORKING DATE, ROLLING THE
036700*    MONTH AND THEN THE YEAR WHEN THE MONTH-END IS CROSSED.
036800 3110-ADD-ONE-DAY-RTN.
036900     PERFORM 3600-DAYS-IN-MONTH-RTN THRU 3600-EXIT.
037000     ADD 1 TO WS-WORK-DD.
037100     IF WS-WORK-DD > WS-DAYS-THIS-MONTH
037200         MOVE 1 TO WS-WORK-DD
037300         ADD 1 TO WS-WORK-MM
037400         IF WS-WORK-MM > 12
037500             MOVE 1 TO WS-WORK-MM
037600             ADD 1 TO WS-WORK-CCYY
037700         END-IF
037800     END-IF.
037900 3110-EXIT.
038000     EXIT.
038100*
038200*    MONTHLY RECURRENCE - ADDS ONE CALENDAR MONTH AND CLAMPS THE
038300*    DAY TO THE NEW MONTH'S LAST DAY IF IT WOULD OTHERWISE
038400*    OVERFLOW (E.G. JAN 31 ROLLS TO FEB 28/29, NOT MARCH 3RD -
038500*    SEE ZF-0017).
038600 3300-ADVANCE-MONTHLY-RTN.
038700     MOVE ZFX-NEXT-EXEC-CCYY TO WS-WORK-CCYY.
038800     MOVE ZFX-NEXT-EXEC-MM   TO WS-WORK-MM.
038900     MOVE ZFX-NEXT-EXEC-DD   TO WS-WORK-DD.
039000     ADD 1 TO WS-WORK-MM.
039100     IF WS-WORK-MM > 12
039200         MOVE 1 TO WS-WORK-MM
039300         ADD 1 TO WS-WORK-CCYY
039400     END-IF.
039500     PERFORM 3600-DAYS-IN-MONTH-RTN THRU 3600-EXIT.
039600*        THE CLAMP ITSELF - ZF-0017.
039700     IF WS-WORK-DD > WS-DAYS-THIS-MONTH
039800         MOVE WS-DAYS-THIS-MONTH TO WS-WORK-DD
039900     END-IF.
040000     MOVE WS-WORK-CCYY TO ZFX-NEXT-EXEC-CCYY.
040100     MOVE WS-WORK-MM   TO ZFX-NEXT-EXEC-MM.
040200     MOVE WS-WORK-DD   TO ZFX-NEXT-EXEC-DD.
040300 3300-EXIT.
040400     EXIT.
040500*
040600*    YEARLY RECURRENCE - ADDS ONE YEAR AND BACKS A FEB 29 DOWN
040700*    TO FEB 28 WHEN THE NEW YEAR IS NOT A LEAP YEAR (ZF-0034).
040800 3400-ADVANCE-YEARLY-RTN.
040900     MOVE ZFX-NEXT-EXEC-CCYY TO WS-WORK-CCYY.
041000     MOVE ZFX-NEXT-EXEC-MM   TO WS-WORK-MM.
041100     MOVE ZFX-NEXT-EXEC-DD   TO WS-WORK-DD.
041200     ADD 1 TO WS-WORK-CCYY.
041300     IF WS-WORK-MM = 2 AND WS-WORK-DD = 29
041400         PERFORM 3500-CHECK-LEAP-YEAR-RTN THRU 3500-EXIT
041500         IF WS-LEAP-YEAR-NO
041600             MOVE 28 TO WS-WORK-DD
041700         END-IF
041800     END-IF.
041900     MOVE WS-WORK-CCYY TO ZFX-NEXT-EXEC-CCYY.
042000     MOVE WS-WORK-MM   TO ZFX-NEXT-EXEC-MM.
042100     MOVE WS-WORK-DD   TO ZFX-NEXT-EXEC-DD.
042200 3400-EXIT.
042300     EXIT.
042400*
042500*    STANDARD DIVIDE-BY-4/100/400 LEAP-YEAR TEST - DIVISIBLE BY
042600*    4 AND NOT BY 100 IS A LEAP YEAR, UNLESS ALSO DIVISIBLE BY
042700*    400 IN WHICH CASE IT IS A LEAP YEAR AFTER ALL.  VERIFIED
042800*    AGAINST YEAR 2000 UNDER THE Y2K REMEDIATION (ZF-Y2K1).
042900 3500-CHECK-LEAP-YEAR-RTN.
043000     DIVIDE WS-WORK-CCYY BY 4 GIVING WS-LEAP-QUOTIENT
043100         REMAINDER WS-LEAP-REMAINDER-4.
043200     DIVIDE WS-WORK-CCYY BY 100 GIVING WS-LEAP-QUOTIENT
043300         REMAINDER WS-LEAP-REMAINDER-100.
043400     DIVIDE WS-WORK-CCYY BY 400 GIVING WS-LEAP-QUOTIENT
043500         REMAINDER WS-LEAP-REMAINDER-400.
043600     IF WS-LEAP-REMAINDER-4 NOT = 0
043700*                NOT DIVISIBLE BY 4 - NEVER A LEAP YEAR.
043800         MOVE 'N' TO WS-LEAP-YEAR-SW
043900     ELSE
044000         IF WS-LEAP-REMAINDER-100 NOT = 0
044100*                    DIVISIBLE BY 4 BUT NOT BY 100 - LEAP YEAR.
044200             MOVE 'Y' TO WS-LEAP-YEAR-SW
044300         ELSE
044400             IF WS-LEAP-REMAINDER-400 = 0
044500*                        DIVISIBLE BY 400 - LEAP YEAR AFTER ALL.
044600                 MOVE 'Y' TO WS-LEAP-YEAR-SW
044700             ELSE
044800*                        DIVISIBLE BY 100 BUT NOT 400 - NOT A
044900*                        LEAP YEAR (E.G. 1900, 2100).
045000                 MOVE 'N' TO WS-LEAP-YEAR-SW
045100             END-IF
045200         END-IF
045300     END-IF.
045400 3500-EXIT.
045500     EXIT.
045600*
045700*    LOOKS UP THE DAYS IN WS-WORK-MM FOR WS-WORK-CCYY, ADDING
045800*    THE LEAP DAY TO FEBRUARY WHEN WS-WORK-CCYY IS A LEAP YEAR.
045900 3600-DAYS-IN-MONTH-RTN.
046000     MOVE WS-WORK-MM TO WS-MM-SUB.
046100     MOVE WS-DAYS-IN-MONTH(WS-MM-SUB) TO WS-DAYS-THIS-MONTH.
046200     IF WS-WORK-MM = 2
046300         PERFORM 3500-CHECK-LEAP-YEAR-RTN THRU 3500-EXIT
046400         IF WS-LEAP-YEAR-YES
046500             MOVE 29 TO WS-DAYS-THIS-MONTH
046600         END-IF
046700     END-IF.
046800 3600-EXIT.
046900     EXIT.
047000*
047100*    CLOSES BOTH FILES AND DISPLAYS THE RUN COUNTS ON THE JOB
047200*    LOG FOR EDP OPS.
047300 9000-TERMINATE-RTN.
047400     CLOSE ZFX-ACTIVITY-FILE.
047500     CLOSE ZFX-ACTIVITY-OUT.
047600     DISPLAY 'ZFX-RECURRING-ACTIVITY - RECORDS READ      : '
047700         WS-ACTIVITY-READ-CNT.
047800     DISPLAY 'ZFX-RECURRING-ACTIVITY - RECURRING PROCESSED: '
047900         WS-ACTIVITY-PROCESSED-CNT.
048000 9000-EXIT.
048100     EXIT.
