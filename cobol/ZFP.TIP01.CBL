000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZFP-PROFILE-REFRESHER.
000300 AUTHOR.        R D HOLLAND.
000400 INSTALLATION.  MIDSTATE EMPLOYEES CREDIT UNION - EDP DIV.
000500 DATE-WRITTEN.  04/12/1987.
000600 DATE-COMPILED.
000700 SECURITY.      MFPS PRODUCTION - RESTRICTED - EDP USE ONLY.
000800*----------------------------------------------------------------*
000900*                    C H A N G E   L O G                         *
001000*----------------------------------------------------------------*
001100*  DATE      BY   TICKET    DESCRIPTION                          *
001200*  --------  ---  --------  -------------------------------------*
001300*  04/12/87  RDH  ZF-0001   ORIGINAL PROGRAM.  REFRESHES THE      *
001400*                           FIRE-NUMBER ON EACH MEMBER'S          *
001500*                           RETIREMENT-PLANNING PROFILE WHEN      *
001600*                           THE PROFILE IS CREATED OR CHANGED.    *
001700*  11/03/88  RDH  ZF-0014   ADDED TRAILER RECORD WITH COUNT OF    *
001800*                           PROFILES REFRESHED FOR EDP-CONTROL    *
001900*                           RECONCILEMENT.                        *
002000*  06/19/90  TLW  ZF-0029   ADDED PRIOR-FIRE-NUMBER / DELTA TO    *
002100*                           DETAIL-RECORD-2 SO FIELD SERVICE      *
002200*                           REPS CAN SEE THE SIZE OF A CHANGE.    *
002300*  02/08/92  TLW  ZF-0041   CORRECTED ROUNDING ON FIRE-NUMBER -   *
002400*                           WAS TRUNCATING INSTEAD OF ROUNDING    *
002500*                           HALF-UP PER ACTUARIAL DEPT REQUEST.   *
002600*  09/14/93  PJM  ZF-0052   ADDED PROFILE-STATUS-CDE SO AN        *
002700*                           INACTIVE (CLOSED) PROFILE IS SKIPPED  *
002800*                           BY THE NIGHTLY REFRESH.               *
002900*  01/05/95  PJM  ZF-0060   YEAR FIELDS ON REFRESH-RUN-DTE WERE   *
003000*                           2-DIGIT - CUSTOMER SVC FLAGGED SOME   *
003100*                           MEMBER STATEMENTS SORTING WRONG.      *
003200*  03/22/97  DKB  ZF-0071   ADDED ANNUAL-CONTRIB-INCR-RATE FIELD  *
003300*                           SO PLANNERS CAN MODEL A RAISE.        *
003400*  08/17/98  DKB  ZF-Y2K1   YEAR 2000 REMEDIATION - EXPANDED      *
003500*                           LAST-REFRESH-DTE AND REFRESH-RUN-DTE  *
003600*                           TO FULL 4-DIGIT CENTURY/YEAR.  ALL    *
003700*                           2-DIGIT YY FIELDS VERIFIED AGAINST    *
003800*                           THE Y2K INVENTORY WORKSHEET.          *
003900*  02/11/99  DKB  ZF-Y2K2   FINAL Y2K SIGN-OFF - RAN PARALLEL     *
004000*                           AGAINST PRIOR MONTH-END OUTPUT, NO    *
004100*                           DIFFERENCES OTHER THAN CENTURY.       *
004200*  07/30/01  MFS  ZF-0088   WITHDRAWAL-RATE RENAMED SAFE-         *
004300*                           WITHDRAW-RATE TO MATCH THE NEW        *
004400*                           PLANNING WORKSHEET TERMINOLOGY.       *
004500*  05/02/06  MFS  ZF-0103   ADDED TARGET-RETIRE-AGE-CNT - ZERO    *
004600*                           MEANS MEMBER HAS NOT PICKED ONE.      *
004700*  10/19/11  CAO  ZF-0119   MOVED RUN-DATE PARM READ TO THE NEW   *
004800*                           SYSIN-STYLE ACCEPT FOR CONSISTENCY    *
004900*                           WITH THE REST OF THE MFPS SUITE.     *
005000*  04/02/13  CAO  ZF-0131   DROPPED PROFILE-STATUS-CDE AND THE    *
005100*                           SKIP-IF-INACTIVE TEST - THE UPSTREAM  *
005200*                           EXTRACT NEVER POPULATES A STATUS BYTE *
005300*                           AND ACTUARIAL CONFIRMED EVERY PROFILE *
005400*                           ON FPROFILE IS TO BE REFRESHED ON     *
005500*                           EVERY RUN.  LAST-REFRESH-DTE DROPPED  *
005600*                           WITH IT - NOTHING EVER SET IT.        *
005700*  09/14/15  RDH  ZF-0139   THE ZF-0014 TRAILER WAS BEING BUILT   *
005800*                           IN STORAGE BUT NEVER WRITTEN TO       *
005900*                           FPROFOUT - THE PROFILES-REFRESHED     *
006000*                           COUNT NEVER REACHED EDP OPS FOR       *
006100*                           RECONCILEMENT.  ADDED THE WRITE IN    *
006200*                           TERMINATION SO THE CONTROL TOTAL      *
006300*                           ACTUALLY BALANCES AGAINST THE LOG.    *
006400*----------------------------------------------------------------*
006500*  PURPOSE - THIS PROGRAM IS THE NIGHTLY REFRESH FOR THE FIRE     *
006600*  (FINANCIAL INDEPENDENCE / RETIRE EARLY) NUMBER CARRIED ON      *
006700*  EVERY MEMBER'S RETIREMENT-PLANNING PROFILE.  IT IS A SIMPLE    *
006800*  OLD-MASTER/NEW-MASTER PASS - NO SORTING, NO MATCHING - EVERY   *
006900*  ROW ON FPROFILE IS READ, ITS FIRE-NUMBER RECOMPUTED, AND THE   *
007000*  ROW WRITTEN BACK OUT TO FPROFOUT UNCHANGED OTHERWISE.          *
007100*----------------------------------------------------------------*
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SPECIAL-NAMES.
007500*    NO PRINTER OUTPUT ON THIS PROGRAM - C01 IS DECLARED FOR
007600*    CONSISTENCY WITH THE REST OF THE SUITE'S REPORT PROGRAMS.
007700     C01 IS TOP-OF-FORM.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000*    FPROFILE - THE FIRE-PROFILE MASTER, ONE ROW PER MEMBER
008100*    RETIREMENT-PLANNING PROFILE ON FILE.
008200     SELECT ZFP-FIRE-PROFILE-FILE ASSIGN TO FPROFILE
008300         ORGANIZATION IS LINE SEQUENTIAL.
008400*    FPROFOUT - THE REFRESHED COPY OF FPROFILE THIS RUN
008500*    PRODUCES, COPIED BACK OVER FPROFILE BY EDP OPS.
008600     SELECT ZFP-FIRE-PROFILE-OUT ASSIGN TO FPROFOUT
008700         ORGANIZATION IS LINE SEQUENTIAL.
008800*----------------------------------------------------------------*
008900*  OLD-MASTER/NEW-MASTER UPDATE - EACH DETAIL RECORD COMES IN     *
009000*  ON FPROFILE, ITS FIRE-NUMBER IS RECOMPUTED, AND THE RECORD     *
009100*  GOES OUT TO FPROFOUT.  EDP OPS COPIES FPROFOUT BACK OVER       *
009200*  FPROFILE ONCE THE RUN BALANCES.                                *
009300*----------------------------------------------------------------*
009400 DATA DIVISION.
009500 FILE SECTION.
009600*----------------------------------------------------------------*
009700*  FIRE-PROFILE MASTER RECORD.  RECORD-TYPE-CDE TELLS WHICH OF    *
009800*  THE THREE REDEFINITIONS BELOW APPLIES - 'FPR' FOR AN ORDINARY  *
009900*  MEMBER PROFILE, 'FPT' FOR THE BATCH-CONTROL TRAILER THIS       *
010000*  PROGRAM ITSELF WRITES TO FPROFOUT UNDER 3100-WRITE-TRAILER.    *
010100*----------------------------------------------------------------*
010200 FD  ZFP-FIRE-PROFILE-FILE.
010300 01  ZFP-PROFILE-RECORD.
010400*        'FPR' - AN ORDINARY MEMBER PROFILE DETAIL ROW.
010500*        'FPT' - THE BATCH-CONTROL TRAILER (SEE ZF-0014/ZF-0139).
010600     05  ZFP-RECORD-TYPE-CDE            PIC X(3).
010700         88  ZFP-PROFILE-DETAIL             VALUE 'FPR'.
010800         88  ZFP-PROFILE-TRAILER            VALUE 'FPT'.
010900*        LINE NUMBER WITHIN THE MASTER FILE.
011000     05  ZFP-SEQUENCE-NBR                PIC 9(5).
011100     05  ZFP-DETAIL-RECORD-1.
011200*            INTERNAL PROFILE ROW ID.
011300         10  ZFP-PROFILE-ID               PIC 9(9).
011400*            MEMBER (USER) THIS PROFILE BELONGS TO.
011500         10  ZFP-USER-ID                  PIC 9(9).
011600*            MEMBER'S CURRENT AGE AS OF THE PROFILE.
011700         10  ZFP-CURRENT-AGE-CNT          PIC 9(3).
011800*            AGE THE MEMBER WANTS TO RETIRE AT - ZERO MEANS
011900*            THE MEMBER HAS NOT PICKED ONE (SEE ZF-0103).
012000         10  ZFP-TARGET-RETIRE-AGE-CNT    PIC 9(3).
012100*            CURRENT BALANCE OF ALL RETIREMENT SAVINGS.
012200         10  ZFP-CURRENT-SAVINGS-AMT      PIC S9(13)V9(2).
012300*            MONTHLY AMOUNT THE MEMBER IS CONTRIBUTING NOW.
012400         10  ZFP-MONTHLY-CONTRIB-AMT      PIC S9(13)V9(2).
012500*            MONTHLY LIVING EXPENSE THE PROFILE IS BUILT
012600*            AROUND - THE INPUT TO THE FIRE-NUMBER FORMULA.
012700         10  ZFP-MONTHLY-EXPENSE-AMT      PIC S9(13)V9(2).
012800*            ASSUMED ANNUAL RATE OF RETURN ON INVESTMENTS.
012900         10  ZFP-EXPECT-RETURN-RATE       PIC SV9(5).
013000*            ASSUMED ANNUAL INFLATION RATE.
013100         10  ZFP-INFLATION-RATE           PIC SV9(5).
013200*            SAFE WITHDRAWAL RATE - THE DIVISOR IN THE
013300*            FIRE-NUMBER FORMULA BELOW (RENAMED UNDER ZF-0088).
013400         10  ZFP-SAFE-WITHDRAW-RATE       PIC SV9(5).
013500*            ANNUAL RATE THE MEMBER PLANS TO INCREASE THEIR
013600*            CONTRIBUTION BY, E.G. WITH A RAISE (ZF-0071).
013700         10  ZFP-CONTRIB-INCR-RATE        PIC SV9(5).
013800*            THE FIRE NUMBER ITSELF - REFRESHED EVERY RUN BY
013900*            2200-CALC-FIRE-NUMBER-RTN BELOW.
014000         10  ZFP-FIRE-NUMBER-AMT          PIC S9(13)V9(2).
014100         10  FILLER                       PIC X(29).
014200*----------------------------------------------------------------*
014300*  FIELD-SERVICE VIEW OF THE SAME PHYSICAL RECORD - CARRIES THE   *
014400*  RUN DATE THIS PROFILE WAS LAST REFRESHED AND THE SIZE OF THE   *
014500*  FIRE-NUMBER CHANGE, SO A FIELD REP CAN SEE HOW MUCH A          *
014600*  MEMBER'S NUMBER MOVED SINCE THE PRIOR RUN (ZF-0029).           *
014700*----------------------------------------------------------------*
014800     05  ZFP-DETAIL-RECORD-2 REDEFINES ZFP-DETAIL-RECORD-1.
014900         10  ZFP-ALT-PROFILE-ID           PIC 9(9).
015000         10  ZFP-ALT-USER-ID              PIC 9(9).
015100         10  ZFP-REFRESH-RUN-DTE.
015200             15  ZFP-REFRESH-RUN-CC       PIC 9(2).
015300             15  ZFP-REFRESH-RUN-YY       PIC 9(2).
015400             15  ZFP-REFRESH-RUN-MM       PIC 9(2).
015500             15  ZFP-REFRESH-RUN-DD       PIC 9(2).
015600         10  ZFP-PRIOR-FIRE-NUMBER-AMT    PIC S9(13)V9(2).
015700         10  ZFP-FIRE-NUMBER-DELTA-AMT    PIC S9(13)V9(2).
015800         10  FILLER                       PIC X(77).
015900*    BATCH-CONTROL TRAILER VIEW - WRITTEN ONCE PER RUN BY
016000*    3100-WRITE-TRAILER-RTN SO EDP OPS CAN RECONCILE.
016100     05  ZFP-TRAILER-RECORD REDEFINES ZFP-DETAIL-RECORD-1.
016200         10  ZFP-PROFILES-REFRESHED-CNT   PIC 9(7).
016300         10  FILLER                       PIC X(126).
016400*    OUTPUT SIDE OF THE OLD-MASTER/NEW-MASTER PASS - A FLAT
016500*    141-BYTE IMAGE OF WHATEVER RECORD WAS JUST BUILT ABOVE.
016600 FD  ZFP-FIRE-PROFILE-OUT.
016700 01  ZFP-PROFILE-OUT-RECORD               PIC X(141).
016800 WORKING-STORAGE SECTION.
016900*    PROGRAM SWITCHES - END-OF-FILE AND ABEND FLAGS.
017000 01  WS-PROGRAM-SWITCHES.
017100*        SET TO 'Y' WHEN FPROFILE HAS BEEN EXHAUSTED.
017200     05  WS-EOF-SW                        PIC X(1)     VALUE 'N'.
017300         88  WS-EOF-YES                       VALUE 'Y'.
017400*        RESERVED FOR A FUTURE HARD-STOP CONDITION - NOT SET
017500*        BY ANY PARAGRAPH TODAY.
017600     05  WS-ABEND-SW                      PIC X(1)     VALUE 'N'.
017700         88  WS-ABEND-YES                     VALUE 'Y'.
017800*    RUN-TOTAL COUNTERS FOR THE 9000-TERMINATE-RTN DISPLAY AND
017900*    THE FPROFOUT BATCH-CONTROL TRAILER.
018000 77  WS-PROFILES-READ-CNT                 PIC S9(7)  COMP.
018100 77  WS-PROFILES-REFRESHED-CNT            PIC S9(7)  COMP.
018200*    RUN-DATE PARM READ FROM SYSIN - NOT USED IN THE FIRE-
018300*    NUMBER FORMULA ITSELF, KEPT FOR A FUTURE REFRESH-RUN-DTE
018400*    STAMP ON DETAIL-RECORD-2.
018500 01  WS-RUN-DATE-AREA.
018600     05  WS-RUN-DATE-PARM                 PIC 9(8).
018700     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-PARM.
018800         10  WS-RUN-DATE-CCYY             PIC 9(4).
018900         10  WS-RUN-DATE-MM               PIC 9(2).
019000         10  WS-RUN-DATE-DD               PIC 9(2).
019100*    INTERMEDIATE FIGURES FOR THE FIRE-NUMBER CALCULATION -
019200*    KEPT UNROUNDED UNTIL THE FINAL MOVE PER ZF-0041/ZF-0136.
019300 01  WS-FIRE-NUMBER-WORK.
019400*        MONTHLY-EXPENSE-AMT ANNUALIZED.
019500     05  WS-ANNUAL-EXPENSE-AMT            PIC S9(13)V9(2).
019600*        ANNUAL-EXPENSE-AMT DIVIDED BY THE SAFE-WITHDRAW-RATE,
019700*        CARRIED TO SIX DECIMALS BEFORE THE FINAL ROUNDING.
019800     05  WS-RAW-FIRE-NUMBER               PIC S9(13)V9(6).
019900*----------------------------------------------------------------*
020000 PROCEDURE DIVISION.
020100*----------------------------------------------------------------*
020200*    OPENS THE FILES, REFRESHES EVERY PROFILE ON FPROFILE, AND
020300*    CLOSES OUT WITH THE BATCH-CONTROL TRAILER AND RUN COUNTS.
020400 0000-MAINLINE.
020500     PERFORM 1000-INITIALIZE-RTN THRU 1000-EXIT.
020600     PERFORM 2000-REFRESH-PROFILE-RTN THRU 2000-EXIT
020700         UNTIL WS-EOF-YES.
020800     PERFORM 9000-TERMINATE-RTN THRU 9000-EXIT.
020900     STOP RUN.
021000*
021100*    ACCEPTS THE RUN-DATE PARM, OPENS BOTH FILES, AND PRIMES
021200*    THE READ-AHEAD FOR THE MAINLINE LOOP.
021300 1000-INITIALIZE-RTN.
021400     ACCEPT WS-RUN-DATE-PARM FROM SYSIN.
021500     MOVE ZEROES TO WS-PROFILES-READ-CNT
021600                     WS-PROFILES-REFRESHED-CNT.
021700     OPEN INPUT  ZFP-FIRE-PROFILE-FILE.
021800     OPEN OUTPUT ZFP-FIRE-PROFILE-OUT.
021900     PERFORM 2100-READ-PROFILE-RTN THRU 2100-EXIT.
022000 1000-EXIT.
022100     EXIT.
022200*
022300*    RECOMPUTES THE FIRE-NUMBER ON ONE PROFILE AND WRITES IT
022400*    STRAIGHT THROUGH TO FPROFOUT - PER ZF-0131 EVERY PROFILE
022500*    ON FPROFILE IS REFRESHED EVERY RUN, NO STATUS CHECK.
022600 2000-REFRESH-PROFILE-RTN.
022700     ADD 1 TO WS-PROFILES-READ-CNT.
022800     PERFORM 2200-CALC-FIRE-NUMBER-RTN THRU 2200-EXIT.
022900     ADD 1 TO WS-PROFILES-REFRESHED-CNT.
023000     WRITE ZFP-PROFILE-OUT-RECORD FROM ZFP-PROFILE-RECORD.
023100     PERFORM 2100-READ-PROFILE-RTN THRU 2100-EXIT.
023200 2000-EXIT.
023300     EXIT.
023400*
023500*    READS THE NEXT PROFILE ROW FROM FPROFILE, SETTING THE
023600*    END-OF-FILE SWITCH WHEN THE MASTER IS EXHAUSTED.
023700 2100-READ-PROFILE-RTN.
023800     READ ZFP-FIRE-PROFILE-FILE
023900         AT END
024000             MOVE 'Y' TO WS-EOF-SW
024100             GO TO 2100-EXIT
024200     END-READ.
024300 2100-EXIT.
024400     EXIT.
024500*
024600*    FIRE-NUMBER = (MONTHLY-EXPENSE-AMT * 12) / SAFE-WITHDRAW-RATE,
024700*    ROUNDED HALF-UP TO 2 DECIMALS.  SEE ZF-0041 ABOVE - THIS
024800*    PARAGRAPH USED TO TRUNCATE BEFORE THE 1992 CORRECTION.
024900 2200-CALC-FIRE-NUMBER-RTN.
025000     COMPUTE WS-ANNUAL-EXPENSE-AMT ROUNDED =
025100         ZFP-MONTHLY-EXPENSE-AMT * 12.
025200*        A ZERO SAFE-WITHDRAW-RATE WOULD DIVIDE BY ZERO -
025300*        TREAT AN UNSET RATE AS A ZERO FIRE-NUMBER.
025400     IF ZFP-SAFE-WITHDRAW-RATE = ZEROES
025500         MOVE ZEROES TO ZFP-FIRE-NUMBER-AMT
025600     ELSE
025700         COMPUTE WS-RAW-FIRE-NUMBER =
025800             WS-ANNUAL-EXPENSE-AMT / ZFP-SAFE-WITHDRAW-RATE
025900         COMPUTE ZFP-FIRE-NUMBER-AMT ROUNDED =
026000             WS-RAW-FIRE-NUMBER
026100     END-IF.
026200 2200-EXIT.
026300     EXIT.
026400*
026500*    BATCH-CONTROL TRAILER FOR FPROFOUT SO EDP OPS CAN RECONCILE
026600*    THE PROFILES-REFRESHED COUNT AGAINST THE RUN LOG BEFORE THE
026700*    FILE IS COPIED BACK OVER FPROFILE.  SEE ZF-0014/ZF-0139 ABOVE.
026800 3100-WRITE-TRAILER-RTN.
026900     MOVE SPACES TO ZFP-PROFILE-RECORD.
027000     MOVE 'FPT' TO ZFP-RECORD-TYPE-CDE.
027100     MOVE WS-PROFILES-REFRESHED-CNT TO ZFP-PROFILES-REFRESHED-CNT.
027200     WRITE ZFP-PROFILE-OUT-RECORD FROM ZFP-PROFILE-RECORD.
027300 3100-EXIT.
027400     EXIT.
027500*
027600*    WRITES THE BATCH-CONTROL TRAILER, CLOSES BOTH FILES, AND
027700*    DISPLAYS THE RUN COUNTS ON THE JOB LOG FOR EDP OPS.
027800 9000-TERMINATE-RTN.
027900     PERFORM 3100-WRITE-TRAILER-RTN THRU 3100-EXIT.
028000     CLOSE ZFP-FIRE-PROFILE-FILE.
028100     CLOSE ZFP-FIRE-PROFILE-OUT.
028200     DISPLAY 'ZFP-PROFILE-REFRESHER - PROFILES READ      : '
028300         WS-PROFILES-READ-CNT.
028400     DISPLAY 'ZFP-PROFILE-REFRESHER - PROFILES REFRESHED : '
028500         WS-PROFILES-REFRESHED-CNT.
028600 9000-EXIT.
028700     EXIT.
